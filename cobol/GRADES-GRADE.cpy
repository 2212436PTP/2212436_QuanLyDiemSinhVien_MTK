000100*=============================================================*
000200*    GRADES-GRADE.cpy                                         *
000300*    Description fichier et enregistrement NOTE (grade)       *
000400*    (fichier detail des notes - une fiche par note/matiere)  *
000500*                                                              *
000600*    Champs cles   : :REC:-ID (sequentiel interne)            *
000700*                    :REC:-STUDENT-REF (renvoie ETU-ID)       *
000800*    Tri fichier   : STUDENT-REF, YEAR decroissant, SEMESTER, *
000900*                    SUBJECT                                   *
001000*                                                              *
001100*    Utilise par COPY ... REPLACING dans GESCALC, ECRITTR      *
001200*    et MAINT (copie ancienne et copie nouvelle).              *
001300*=============================================================*
001400 FD  :FILE:
001500     LABEL RECORD IS STANDARD
001600     RECORD CONTAINS 62 CHARACTERS
001700     RECORDING MODE IS F.
001800
001900 01  :REC:.
002000     03 :REC:-ID              PIC 9(06).
002100     03 :REC:-STUDENT-REF     PIC 9(06).
002200     03 :REC:-SUBJECT         PIC X(25).
002300     03 :REC:-SCORE           PIC S9(02)V99.
002400     03 :REC:-COEFFICIENT     PIC 9(02)V9.
002500     03 :REC:-SEMESTER        PIC X(12).
002600     03 :REC:-YEAR            PIC 9(04).
002700*    Reserve pour extension future (indicateurs de retard,
002800*    code de session de rattrapage, etc). Habitude maison de
002900*    laisser de la marge sur les fichiers detail.
003000     03 FILLER                PIC X(02).
003100
003200*    Vue alternee : cle de tri du fichier (etudiant, annee,
003300*    semestre, matiere) utilisee au chargement de la table
003400*    de travail. Le solde de la fiche reste en FILLER.
003500 01  :REC:-TRI REDEFINES :REC:.
003600     03 FILLER                PIC X(06).
003700     03 :REC:-TRI-STUDENT-REF PIC 9(06).
003800     03 FILLER                PIC X(25).
003900     03 FILLER                PIC X(04).
004000     03 FILLER                PIC X(03).
004100     03 :REC:-TRI-SEMESTER    PIC X(12).
004200     03 :REC:-TRI-YEAR        PIC 9(04).
004300     03 FILLER                PIC X(02).
