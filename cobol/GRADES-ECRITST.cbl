000100*=================================================================
000200*    GRADES-ECRITST
000300*    EDITION DE L'ETAT STATISTIQUE (REPARTITION PAR MENTION)
000400*
000500*    Recoit les compteurs deja cumules par GESCALC pendant la
000600*    boucle de calcul (aucun recalcul ici : ECRITST se borne
000700*    a mettre en forme et a calculer les pourcentages).
000800*
000900*    NE FAIT PAS : le calcul des moyennes et des classes de
001000*    mention (GESCALC), l'edition du bulletin nominatif par
001100*    etudiant (ECRITTR) ni le recapitulatif synthetique du
001200*    run (ECRITSM). Un seul etat en sortie : STATISTICS-REPORT.
001300*=================================================================
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. ECRITST.
001600 AUTHOR. C. BONNARD.
001700 INSTALLATION. SERVICE INFORMATIQUE - GESTION SCOLAIRE.
001800 DATE-WRITTEN. 14/01/1991.
001900 DATE-COMPILED.
002000 SECURITY. USAGE INTERNE - DIFFUSION RESTREINTE.
002100*
002200*HISTORIQUE DES MODIFICATIONS
002300*------------------------------------------------------------
002400*DATE       AUTEUR  DEMANDE  DESCRIPTION
002500*------------------------------------------------------------
002600*14/01/1991 MTR     0052     ECRITURE INITIALE (ETAT DE
002700*                             REPARTITION EN LIGNE DANS
002800*                             L'ANCIEN GESCALC).
002900*30/11/1995 CBN     0104     EXTRACTION EN SOUS-PROGRAMME
003000*                             INDEPENDANT (MODULARISATION).
003100*12/03/1996 CBN     0107     AJOUT DE LA MOYENNE GENERALE
003200*                             (SOMME NOTES / NB NOTES).
003300*05/09/1997 PDU     0121     LES ETUDIANTS SANS AUCUN
003400*                             COEFFICIENT DECLARE SONT EXCLUS
003500*                             DE LA REPARTITION PAR MENTION
003600*                             (ILS RESTENT DANS LE TOTAL
003700*                             GENERAL DU BULLETIN).
003800*19/10/1998 SNG     0126     PASSAGE AN 2000 SANS IMPACT SUR
003900*                             CET ETAT (AUCUNE ANNEE IMPRIMEE)
004000*11/02/2003 RVL     0139     AJOUT COMPTEUR DE LIGNES ECRITES
004100*                             ET MARQUE DE VERSION EN 77,
004200*                             MEME DEMANDE QUE SUR GESCALC.
004300*24/07/2005 RVL     0148     RELECTURE SUITE A UN ETAT ECRIT
004400*                             DEUX FOIS PAR UN RERUN JCL : PAS
004500*                             DE CORRECTIF, LE PROGRAMME EST
004600*                             REENTRANT (OPEN OUTPUT ECRASE),
004700*                             LE PROBLEME VENAIT DU JCL LUI-
004800*                             MEME (STEP DUPLIQUE PAR ERREUR).
004900*16/01/2009 CDF     0163     LES CINQ PARAGRAPHES 4020-4028
005000*                             DEROULENT LE MEME GABARIT EN
005100*                             DUR (COBOL 74 DE CE PROGRAMME NE
005200*                             PERMETTANT PAS DE PARAMETRER UN
005300*                             SEUL PARAGRAPHE PAR LIBELLE) -
005400*                             NOTE LAISSEE POUR LE PROCHAIN
005500*                             REPRENEUR QUI VOUDRAIT FACTORISER.
005600*05/06/2013 JBL     0177     LK-STAT-COUNTERS EST RECU EN
005700*                             LECTURE SEULE : AUCUN PARAGRAPHE
005800*                             DE CE PROGRAMME NE LE MODIFIE,
005900*                             SEUL GESCALC L'ALIMENTE EN 6060.
006000*12/03/2016 JBL     0189     RELECTURE APRES INCIDENT DE
006100*                             LIBELLE MAL ALIGNE SUR LE POSTE
006200*                             D'IMPRESSION DU RECTORAT : LES
006300*                             GABARITS STRING SONT VOLONTAIRE-
006400*                             MENT ALIGNES EN COLONNE DANS LE
006500*                             SOURCE POUR FACILITER LA RELECTURE
006600*                             MEME SI COBOL NE L'EXIGE PAS.
006700*20/02/2019 JBL     0201     PASSE DE MAINTENANCE-COMMENTAIRE
006800*                             UNIQUEMENT, SUITE A UNE FORMATION
006900*                             DE DEUX NOUVEAUX PROGRAMMEURS DU
007000*                             SERVICE SUR CE MODULE - AUCUN
007100*                             CHANGEMENT DE LOGIQUE, GABARITS
007200*                             DES CINQ PARAGRAPHES 4020-4028
007300*                             ET DE 3000-TOTAUX DAVANTAGE
007400*                             COMMENTES POUR LA RELEVE.
007500*
007600*C01 arrete sur le canal 1 du chariot d'imprimante, herite de
007700*GESCALC/ECRITTR - convention maison meme si ce programme-ci
007800*n'emet aucun saut de page (l'etat statistique tient toujours
007900*sur une seule page depuis 1991, cf. plus bas 4000-REPARTITION).
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600*Fichier de sortie unique - a la difference de GESCALC/MAINT ce
008700*sous-programme n'ouvre ni STUDENT-MASTER ni GRADE-FILE.
008800     SELECT STATISTICS-REPORT ASSIGN TO STATSRPT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-STAT-ST.
009200 DATA DIVISION.
009300 FILE SECTION.
009400*Enregistrement de 80 caracteres, meme largeur d'impression que
009500*les etats ECRITTR et ECRITSM (habitude du service listing).
009600 FD  STATISTICS-REPORT
009700     LABEL RECORD IS STANDARD
009800     RECORD CONTAINS 80 CHARACTERS
009900     RECORDING MODE IS F.
010000 01  ST-LIGNE                 PIC X(80).
010100 WORKING-STORAGE SECTION.
010200*Code retour E/S du seul fichier du programme.
010300 01  WS-STAT-ST               PIC X(02) VALUE SPACE.
010400     88 STAT-ST-OK                     VALUE '00'.
010500*
010600 01  WS-LIGNE                 PIC X(80) VALUE SPACES.
010700*Vue alternee : etiquette / valeur, pour les lignes de
010800*compteur toutes construites sur le meme gabarit.
010900 01  WS-LIGNE-ALT REDEFINES WS-LIGNE.
011000     03 WS-LIGNE-ETIQUETTE    PIC X(40).
011100     03 WS-LIGNE-VALEUR       PIC X(40).
011200*
011300*Accumulateurs de calcul intermediaire, tous COMP puisque
011400*travailles par COMPUTE ROUNDED (jamais affiches directement,
011500*voir les zones editees WS-ED-... plus bas).
011600 01  WS-CALC-STAT.
011700*Moyenne generale toutes matieres confondues, ticket 0107.
011800     03 WS-MOY-GEN            PIC S9(05)V99 COMP.
011900*Pourcentage d'une mention dans la population notee, recalcule
012000*a chaque appel de 4020-4028 (pas conserve d'un appel a l'autre)
012100     03 WS-PCT-CALC           PIC S9(05)V9   COMP.
012200*Vue de secours (dump caractere) des accumulateurs ci-dessus,
012300*utilisee une seule fois en 2016 pour un DISPLAY de diagnostic
012400*lors d'un incident de COMPUTE ROUNDED depasse - conservee au
012500*cas ou l'incident se reproduirait (ticket clos sans correctif).
012600 01  WS-CALC-STAT-DUMP REDEFINES WS-CALC-STAT.
012700     03 FILLER                PIC X(10).
012800*
012900*Zones editees (zero-suppress) partagees par tous les
013000*paragraphes d'impression - une seule zone par format de
013100*champ, reutilisee ligne apres ligne (pas de zone dediee
013200*par mention, le contenu est ecrit avant d'etre reecrase).
013300 01  WS-ZONES-EDITEES.
013400*Compteur d'effectif ou de note - jusqu'a 999999.
013500     03 WS-ED-COMPTEUR        PIC ZZZZZ9.
013600*Moyenne sur 10, deux decimales - meme format que le bulletin.
013700     03 WS-ED-MOYENNE         PIC ZZ9.99.
013800*Pourcentage entier avec une decimale (99,9%).
013900     03 WS-ED-PCT             PIC ZZ9.9.
014000*
014100*Zones isolees (77), ticket 0139 : compteur de lignes ecrites
014200*sur STATISTICS-REPORT et marque de version, meme convention
014300*que ECRITTR et ECRITSM pour le rapprochement de fin de run.
014400 77  WS-NB-LIGNES-ECRITES     PIC 9(06) COMP VALUE 0.
014500 77  WS-VERSION-PGM           PIC X(05) VALUE 'V3.02'.
014600*
014700 LINKAGE SECTION.
014800*La table complete des etudiants est recue en LINKAGE au meme
014900*titre que dans GESCALC (meme copybook de table de travail),
015000*mais ECRITST ne s'en sert JAMAIS - voir la remarque du bloc
015100*0000-Main plus bas. Elle est presente uniquement parce que le
015200*CALL de MAIN passe la meme liste de parametres a GESCALC, a
015300*ECRITTR, a ECRITSM et a ECRITST (habitude d'appel uniforme).
015400 01  LK-NB-ELEVE              PIC 9(04) COMP.
015500 01  LK-ELEVE-TAB.
015600     03 LK-ELEVE-ENT OCCURS 1 TO 500 TIMES
015700           DEPENDING ON LK-NB-ELEVE
015800           INDEXED BY IDX-LK-ELEVE.
015900        05 LK-EL-ID             PIC 9(06).
016000        05 LK-EL-STUDENT-ID     PIC X(20).
016100        05 LK-EL-FULL-NAME      PIC X(30).
016200        05 LK-EL-EMAIL          PIC X(30).
016300        05 LK-EL-PHONE          PIC X(15).
016400        05 LK-EL-MAJOR          PIC X(20).
016500        05 LK-EL-NOTE-DEB       PIC 9(04) COMP.
016600        05 LK-EL-NOTE-FIN       PIC 9(04) COMP.
016700        05 LK-EL-TOTAL-COEF     PIC S9(05)V9 COMP.
016800*Vue resultat (LK-EL-RESULT-D) partagee avec GESCALC et MAINT
016900*via le meme copybook parametre par REPLACING - non lue ici.
017000        COPY 'GRADES-RESULT.cpy'
017100            REPLACING ==:LVL:== BY ==05==
017200                      ==:REC:== BY ==LK-EL-RESULT-D==.
017300*Bloc de compteurs cumules par GESCALC (6060-CUMUL-STAT) et
017400*transmis BY REFERENCE - c'est la SEULE donnee que recoit ce
017500*programme, il ne relit ni STUDENT-MASTER ni GRADE-FILE.
017600 01  LK-STAT-COUNTERS.
017700     03 LK-CT-XUAT-SAC        PIC 9(05) COMP.
017800     03 LK-CT-GIOI            PIC 9(05) COMP.
017900     03 LK-CT-KHA             PIC 9(05) COMP.
018000     03 LK-CT-TRUNG-BINH      PIC 9(05) COMP.
018100     03 LK-CT-YEU             PIC 9(05) COMP.
018200*Etudiants ayant au moins une note - base des pourcentages.
018300     03 LK-CT-STUD-AVEC-NOTE  PIC 9(05) COMP.
018400*Nombre total de notes tous etudiants confondus.
018500     03 LK-CT-TOTAL-NOTES     PIC 9(07) COMP.
018600*Somme brute de toutes les notes, pour la moyenne generale.
018700     03 LK-SUM-ALL-SCORES     PIC S9(09)V99 COMP.
018800*Date de traitement du run (AAMMJJ), simplement recopiee dans
018900*l'entete generale par 2020, jamais recalculee ici.
019000 01  LK-RUN-DATE              PIC 9(06).
019100*Vue decoupee AA/MM/JJ, non utilisee par ce programme (2020
019200*imprime LK-RUN-DATE tel quel) mais gardee alignee sur la meme
019300*REDEFINES que ECRITTR et GESCALC au cas ou un futur ticket
019400*demanderait un jour un format de date different a l'impression.
019500 01  LK-RUN-DATE-ALT REDEFINES LK-RUN-DATE.
019600     03 LK-RUN-AA             PIC 9(02).
019700     03 LK-RUN-MM             PIC 9(02).
019800     03 LK-RUN-JJ             PIC 9(02).
019900*
020000 PROCEDURE DIVISION USING LK-NB-ELEVE LK-ELEVE-TAB
020100     LK-STAT-COUNTERS LK-RUN-DATE.
020200*=================================================================
020300*0000-Main : edition de l'etat
020400*statistique. A la difference de ECRITTR/ECRITSM, ce programme
020500*NE PARCOURT PAS la table des etudiants : il recoit dans
020600*LK-STAT-COUNTERS des compteurs deja cumules par GESCALC
020700*pendant 6060-CUMUL-STAT et se borne a les mettre en forme
020800*et a calculer les pourcentages - aucun recalcul ici, ce qui
020900*evite de reparcourir 500 etudiants une deuxieme fois.
021000*=================================================================
021100*0000-Main-start
021200     PERFORM 2000-OPEN-START THRU 2010-OPEN-END.
021300     PERFORM 3000-TOTAUX-START THRU 3010-TOTAUX-END.
021400     PERFORM 4000-REPARTITION-START THRU 4010-REPARTITION-END.
021500     PERFORM 8000-CLOSE-START THRU 8010-CLOSE-END.
021600     EXIT PROGRAM.
021700*0000-main-end
021800
021900*Ouverture du fichier de sortie et emission immediate de
022000*l'entete generale du rapport.
022100 2000-OPEN-START.
022200     OPEN OUTPUT STATISTICS-REPORT.
022300     PERFORM 2020-ENTETE-GEN-START THRU 2030-ENTETE-GEN-END.
022400 2010-OPEN-END.
022500
022600*Compteur de blocs ecrits (ticket 0139) incremente en fin de
022700*chaque paragraphe d'edition - voir aussi 3010, 4020-4028.
022800 2020-ENTETE-GEN-START.
022900*Ligne de filet haute, meme caractere de filet (=) que le bas
023000*de 4000-REPARTITION pour encadrer tout l'etat symetriquement.
023100     MOVE ALL '=' TO WS-LIGNE.
023200     WRITE ST-LIGNE FROM WS-LIGNE.
023300*Titre de l'etat, langue et vocabulaire du bulletin (voir la
023400*remarque de langue dans le HISTORIQUE d'ECRITTR, meme origine).
023500     MOVE SPACES TO WS-LIGNE.
023600     STRING 'BAO CAO THONG KE DIEM' DELIMITED BY SIZE
023700         INTO WS-LIGNE.
023800     WRITE ST-LIGNE FROM WS-LIGNE.
023900*Date de traitement, recue du programme appelant en LK-RUN-DATE
024000*(deja au format AAMMJJ, aucune reedition ici).
024100     MOVE SPACES TO WS-LIGNE.
024200     STRING 'NGAY LAP : ' DELIMITED BY SIZE
024300            LK-RUN-DATE   DELIMITED BY SIZE
024400         INTO WS-LIGNE.
024500     WRITE ST-LIGNE FROM WS-LIGNE.
024600     MOVE ALL '=' TO WS-LIGNE.
024700     WRITE ST-LIGNE FROM WS-LIGNE.
024800     ADD 1 TO WS-NB-LIGNES-ECRITES.
024900 2030-ENTETE-GEN-END.
025000
025100*-----------------------------------------------------------
025200*3000-TOTAUX : totaux generaux - nombre d'etudiants, nombre
025300*avec au moins une note, nombre total de notes enregistrees,
025400*et moyenne generale toutes matieres confondues (calculee
025500*seulement si au moins une note existe, meme garde-fou contre
025600*la division par zero qu'en 6000-CALC-MOYENNE de GESCALC).
025700 3000-TOTAUX-START.
025800*Effectif total, sans condition (contrairement au compteur
025900*suivant) - reprend simplement LK-NB-ELEVE tel que recu.
026000     MOVE LK-NB-ELEVE TO WS-ED-COMPTEUR.
026100     MOVE SPACES TO WS-LIGNE.
026200     STRING 'TONG SO SINH VIEN : ' DELIMITED BY SIZE
026300            WS-ED-COMPTEUR         DELIMITED BY SIZE
026400         INTO WS-LIGNE.
026500     WRITE ST-LIGNE FROM WS-LIGNE.
026600*Sous-ensemble avec au moins une note - c'est ce compteur, et
026700*non LK-NB-ELEVE, qui sert de base aux pourcentages de 4020-
026800*4028 (ticket 0121, voir HISTORIQUE en tete de programme).
026900     MOVE LK-CT-STUD-AVEC-NOTE TO WS-ED-COMPTEUR.
027000     MOVE SPACES TO WS-LIGNE.
027100     STRING 'SO SINH VIEN CO DIEM : ' DELIMITED BY SIZE
027200            WS-ED-COMPTEUR           DELIMITED BY SIZE
027300         INTO WS-LIGNE.
027400     WRITE ST-LIGNE FROM WS-LIGNE.
027500*Volume brut de notes, toutes matieres et tous etudiants
027600*confondus - denominateur de la moyenne generale ci-dessous.
027700     MOVE LK-CT-TOTAL-NOTES TO WS-ED-COMPTEUR.
027800     MOVE SPACES TO WS-LIGNE.
027900     STRING 'TONG SO DIEM DA GHI NHAN : ' DELIMITED BY SIZE
028000            WS-ED-COMPTEUR                DELIMITED BY SIZE
028100         INTO WS-LIGNE.
028200     WRITE ST-LIGNE FROM WS-LIGNE.
028300*Garde-fou division par zero (aucune note enregistree) : la
028400*ligne de moyenne generale est simplement omise, pas de MOVE
028500*ZERO ni de libelle a blanc - convention deja vue en 6000 de
028600*GESCALC pour le meme cas.
028700     IF LK-CT-TOTAL-NOTES > 0
028800         COMPUTE WS-MOY-GEN ROUNDED =
028900             LK-SUM-ALL-SCORES / LK-CT-TOTAL-NOTES
029000         MOVE WS-MOY-GEN TO WS-ED-MOYENNE
029100         MOVE SPACES TO WS-LIGNE
029200         STRING 'DIEM TRUNG BINH CHUNG : ' DELIMITED BY SIZE
029300                WS-ED-MOYENNE              DELIMITED BY SIZE
029400             INTO WS-LIGNE
029500         WRITE ST-LIGNE FROM WS-LIGNE
029600     END-IF.
029700*Filet bas de section (caractere - et non =, pour distinguer
029800*visuellement les totaux generaux de la repartition qui suit).
029900     MOVE ALL '-' TO WS-LIGNE.
030000     WRITE ST-LIGNE FROM WS-LIGNE.
030100     ADD 1 TO WS-NB-LIGNES-ECRITES.
030200 3010-TOTAUX-END.
030300
030400*-----------------------------------------------------------
030500*4000-REPARTITION : repartition par mention - chaque
030600*compteur cumule par GESCALC (WS-CT-XUAT-SAC ... WS-CT-YEU),
030700*suivi de son pourcentage par rapport au nombre d'etudiants
030800*notes (pas au nombre total d'etudiants, cf. ticket 0121 qui
030900*exclut les etudiants sans coefficient declare de cette base).
031000 4000-REPARTITION-START.
031100*Ordre d'impression du plus haut au plus bas, meme ordre que
031200*les 88-niveaux de classe dans GESCALC (voir sa copybook de
031300*table de resultats) - a NE PAS changer sans changer l'autre.
031400     PERFORM 4020-MENTION-XS-START THRU 4020-MENTION-XS-END.
031500     PERFORM 4022-MENTION-GI-START THRU 4022-MENTION-GI-END.
031600     PERFORM 4024-MENTION-KH-START THRU 4024-MENTION-KH-END.
031700     PERFORM 4026-MENTION-TB-START THRU 4026-MENTION-TB-END.
031800     PERFORM 4028-MENTION-YE-START THRU 4028-MENTION-YE-END.
031900*Filet bas fermant l'etat, symetrique du filet haut de 2020.
032000     MOVE ALL '=' TO WS-LIGNE.
032100     WRITE ST-LIGNE FROM WS-LIGNE.
032200 4010-REPARTITION-END.
032300
032400*Les cinq mentions sont deroulees explicitement (pas de
032500*paragraphe parametre en COBOL 74) : un bloc identique par
032600*mention, compteur puis pourcentage sur la population notee.
032700*Xuat sac : mention la plus haute, seuil >= 8.5 - meme borne
032800*que 6020/6064-BUMP-CLASSE de GESCALC, a tenir synchronisee.
032900 4020-MENTION-XS-START.
033000*Compteur brut d'abord (toujours imprime, meme a zero).
033100     MOVE LK-CT-XUAT-SAC TO WS-ED-COMPTEUR.
033200     MOVE SPACES TO WS-LIGNE.
033300     STRING 'XUAT SAC   (>= 8.5) : ' DELIMITED BY SIZE
033400            WS-ED-COMPTEUR           DELIMITED BY SIZE
033500         INTO WS-LIGNE.
033600     WRITE ST-LIGNE FROM WS-LIGNE.
033700*Pourcentage sur la base des seuls etudiants notes (et non sur
033800*LK-NB-ELEVE) - omis si personne n'a de note, meme garde-fou
033900*qu'en 3000-TOTAUX pour la moyenne generale.
034000     IF LK-CT-STUD-AVEC-NOTE > 0
034100         COMPUTE WS-PCT-CALC ROUNDED =
034200             (LK-CT-XUAT-SAC * 100) / LK-CT-STUD-AVEC-NOTE
034300*Zone editee recalculee et reecrite ici, jamais conservee entre
034400*deux mentions - voir la remarque sur WS-PCT-CALC en WORKING-
034500*STORAGE (pas de tableau de pourcentages, un seul scalaire).
034600         MOVE WS-PCT-CALC TO WS-ED-PCT
034700         MOVE SPACES TO WS-LIGNE
034800         STRING '   TY LE : ' DELIMITED BY SIZE
034900                WS-ED-PCT      DELIMITED BY SIZE
035000                '%'            DELIMITED BY SIZE
035100             INTO WS-LIGNE
035200         WRITE ST-LIGNE FROM WS-LIGNE
035300     END-IF.
035400     ADD 1 TO WS-NB-LIGNES-ECRITES.
035500 4020-MENTION-XS-END.
035600
035700*Gioi : deuxieme mention, seuil >= 7.0. Meme gabarit que 4020,
035800*seul le compteur source et le libelle imprime changent.
035900 4022-MENTION-GI-START.
036000     MOVE LK-CT-GIOI TO WS-ED-COMPTEUR.
036100     MOVE SPACES TO WS-LIGNE.
036200     STRING 'GIOI       (>= 7.0) : ' DELIMITED BY SIZE
036300            WS-ED-COMPTEUR           DELIMITED BY SIZE
036400         INTO WS-LIGNE.
036500     WRITE ST-LIGNE FROM WS-LIGNE.
036600*Meme base de pourcentage et meme garde-fou qu'en 4020.
036700     IF LK-CT-STUD-AVEC-NOTE > 0
036800         COMPUTE WS-PCT-CALC ROUNDED =
036900             (LK-CT-GIOI * 100) / LK-CT-STUD-AVEC-NOTE
037000*Zone editee recalculee et reecrite ici, jamais conservee entre
037100*deux mentions - voir la remarque sur WS-PCT-CALC en WORKING-
037200*STORAGE (pas de tableau de pourcentages, un seul scalaire).
037300         MOVE WS-PCT-CALC TO WS-ED-PCT
037400         MOVE SPACES TO WS-LIGNE
037500         STRING '   TY LE : ' DELIMITED BY SIZE
037600                WS-ED-PCT      DELIMITED BY SIZE
037700                '%'            DELIMITED BY SIZE
037800             INTO WS-LIGNE
037900         WRITE ST-LIGNE FROM WS-LIGNE
038000     END-IF.
038100     ADD 1 TO WS-NB-LIGNES-ECRITES.
038200 4022-MENTION-GI-END.
038300
038400*Kha : troisieme mention, seuil >= 5.5.
038500 4024-MENTION-KH-START.
038600     MOVE LK-CT-KHA TO WS-ED-COMPTEUR.
038700     MOVE SPACES TO WS-LIGNE.
038800     STRING 'KHA        (>= 5.5) : ' DELIMITED BY SIZE
038900            WS-ED-COMPTEUR           DELIMITED BY SIZE
039000         INTO WS-LIGNE.
039100     WRITE ST-LIGNE FROM WS-LIGNE.
039200*Meme base de pourcentage et meme garde-fou qu'en 4020/4022.
039300     IF LK-CT-STUD-AVEC-NOTE > 0
039400         COMPUTE WS-PCT-CALC ROUNDED =
039500             (LK-CT-KHA * 100) / LK-CT-STUD-AVEC-NOTE
039600*Zone editee recalculee et reecrite ici, jamais conservee entre
039700*deux mentions - voir la remarque sur WS-PCT-CALC en WORKING-
039800*STORAGE (pas de tableau de pourcentages, un seul scalaire).
039900         MOVE WS-PCT-CALC TO WS-ED-PCT
040000         MOVE SPACES TO WS-LIGNE
040100         STRING '   TY LE : ' DELIMITED BY SIZE
040200                WS-ED-PCT      DELIMITED BY SIZE
040300                '%'            DELIMITED BY SIZE
040400             INTO WS-LIGNE
040500         WRITE ST-LIGNE FROM WS-LIGNE
040600     END-IF.
040700     ADD 1 TO WS-NB-LIGNES-ECRITES.
040800 4024-MENTION-KH-END.
040900
041000*Trung binh : quatrieme mention, seuil >= 4.0 - la derniere
041100*mention validante, en-dessous on tombe dans Yeu (4028).
041200 4026-MENTION-TB-START.
041300     MOVE LK-CT-TRUNG-BINH TO WS-ED-COMPTEUR.
041400     MOVE SPACES TO WS-LIGNE.
041500     STRING 'TRUNG BINH (>= 4.0) : ' DELIMITED BY SIZE
041600            WS-ED-COMPTEUR           DELIMITED BY SIZE
041700         INTO WS-LIGNE.
041800     WRITE ST-LIGNE FROM WS-LIGNE.
041900*Meme base de pourcentage et meme garde-fou que les mentions
042000*precedentes.
042100     IF LK-CT-STUD-AVEC-NOTE > 0
042200         COMPUTE WS-PCT-CALC ROUNDED =
042300             (LK-CT-TRUNG-BINH * 100) / LK-CT-STUD-AVEC-NOTE
042400*Zone editee recalculee et reecrite ici, jamais conservee entre
042500*deux mentions - voir la remarque sur WS-PCT-CALC en WORKING-
042600*STORAGE (pas de tableau de pourcentages, un seul scalaire).
042700         MOVE WS-PCT-CALC TO WS-ED-PCT
042800         MOVE SPACES TO WS-LIGNE
042900         STRING '   TY LE : ' DELIMITED BY SIZE
043000                WS-ED-PCT      DELIMITED BY SIZE
043100                '%'            DELIMITED BY SIZE
043200             INTO WS-LIGNE
043300         WRITE ST-LIGNE FROM WS-LIGNE
043400     END-IF.
043500     ADD 1 TO WS-NB-LIGNES-ECRITES.
043600 4026-MENTION-TB-END.
043700
043800*Yeu : derniere mention, WHEN OTHER de 6064-BUMP-CLASSE (tout
043900*ce qui n'atteint aucun des quatre seuils precedents).
044000 4028-MENTION-YE-START.
044100     MOVE LK-CT-YEU TO WS-ED-COMPTEUR.
044200     MOVE SPACES TO WS-LIGNE.
044300     STRING 'YEU        (< 4.0)  : ' DELIMITED BY SIZE
044400            WS-ED-COMPTEUR           DELIMITED BY SIZE
044500         INTO WS-LIGNE.
044600     WRITE ST-LIGNE FROM WS-LIGNE.
044700*Meme base de pourcentage et meme garde-fou que les quatre
044800*mentions precedentes - dernier paragraphe du bloc 4000.
044900     IF LK-CT-STUD-AVEC-NOTE > 0
045000         COMPUTE WS-PCT-CALC ROUNDED =
045100             (LK-CT-YEU * 100) / LK-CT-STUD-AVEC-NOTE
045200*Zone editee recalculee et reecrite ici, jamais conservee entre
045300*deux mentions - voir la remarque sur WS-PCT-CALC en WORKING-
045400*STORAGE (pas de tableau de pourcentages, un seul scalaire).
045500         MOVE WS-PCT-CALC TO WS-ED-PCT
045600         MOVE SPACES TO WS-LIGNE
045700         STRING '   TY LE : ' DELIMITED BY SIZE
045800                WS-ED-PCT      DELIMITED BY SIZE
045900                '%'            DELIMITED BY SIZE
046000             INTO WS-LIGNE
046100         WRITE ST-LIGNE FROM WS-LIGNE
046200     END-IF.
046300     ADD 1 TO WS-NB-LIGNES-ECRITES.
046400 4028-MENTION-YE-END.
046500
046600*---------------------------------------------------------
046700*8000-CLOSE : le compteur de blocs ecrits (77 WS-NB-LIGNES-
046800*ECRITES, ticket 0139) est trace avant la fermeture, meme
046900*convention que ECRITTR et ECRITSM.
047000 8000-CLOSE-START.
047100*Trace console reprise a l'identique par l'operateur du run
047200*batch dans son rapport de fin de traitement, meme convention
047300*de DISPLAY que 8000-CLOSE de GESCALC et de ECRITTR.
047400     DISPLAY 'ECRITST ' WS-VERSION-PGM
047500         ' : ' WS-NB-LIGNES-ECRITES
047600         ' BLOC(S) STATISTIQUE(S) ECRIT(S).'.
047700     CLOSE STATISTICS-REPORT.
047800 8010-CLOSE-END.
047900*
048000*=================================================================
048100*Fin du programme ECRITST. Rappel maison pour tout repreneur : la
048200*LINKAGE SECTION recoit LK-ELEVE-TAB en entier par uniformite
048300*d'appel avec GESCALC/ECRITTR/ECRITSM, mais aucun paragraphe de
048400*ce programme ne la parcourt - seul LK-STAT-COUNTERS, deja
048500*cumule par GESCALC en 6060-CUMUL-STAT, est exploite ici. Un
048600*repreneur qui ajouterait un jour une sixieme mention devra
048700*creer le compteur cumulateur correspondant DANS GESCALC avant
048800*de l'exploiter ici, sous peine de lire un champ jamais alimente.
048900*=================================================================
