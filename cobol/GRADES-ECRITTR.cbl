000100*=================================================================
000200*    GRADES-ECRITTR
000300*    EDITION DU BULLETIN DE NOTES (UN BLOC PAR ETUDIANT)
000400*
000500*    Appele par GESCALC une fois toutes les moyennes calculees.
000600*    Recoit par reference la table des etudiants (avec leur
000700*    resultat calcule) et la table des notes ; parcourt les
000800*    etudiants dans l'ordre du dossier maitre (nom complet)
000900*    et, pour chacun, les notes du rang NOTE-DEB a NOTE-FIN.
001000*
001100*    NE FAIT PAS : le calcul des moyennes et des classes de
001200*    mention (GESCALC), la repartition statistique par mention
001300*    (ECRITST) ni le recapitulatif de fin de run (ECRITSM). Un
001400*    seul etat en sortie : TRANSCRIPT-REPORT, un bloc par
001500*    etudiant, imprime dans l'ordre de LK-ELEVE-TAB.
001600*=================================================================
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. ECRITTR.
001900 AUTHOR. J. LEFEBVRE.
002000 INSTALLATION. SERVICE INFORMATIQUE - GESTION SCOLAIRE.
002100 DATE-WRITTEN. 30/11/1995.
002200 DATE-COMPILED.
002300 SECURITY. USAGE INTERNE - DIFFUSION RESTREINTE.
002400*
002500*HISTORIQUE DES MODIFICATIONS
002600*------------------------------------------------------------
002700*DATE       AUTEUR  DEMANDE  DESCRIPTION
002800*------------------------------------------------------------
002900*30/11/1995 CBN     0104     ECRITURE INITIALE (EXTRAIT DE
003000*                             L'ANCIEN GESCALC MONOLITHIQUE).
003100*18/04/1996 CBN     0109     "N/A" SUR COURRIEL/TEL/FILIERE
003200*                             VIDES (DEMANDE SCOLARITE).
003300*07/07/1997 PDU     0118     AJOUT LIGNE "TONG SO MON" EN
003400*                             PIED DE TABLEAU DE NOTES.
003500*19/10/1998 SNG     0126     PASSAGE AN 2000 : ANNEE SUR 4
003600*                             POSITIONS DANS LE TABLEAU DE
003700*                             NOTES.
003800*22/06/2001 RVL     0139     AJOUT COMPTEUR DE LIGNES ECRITES
003900*                             ET MARQUE DE VERSION EN 77,
004000*                             MEME DEMANDE QUE SUR GESCALC.
004100*09/09/2004 RVL     0146     CORRECTIF SUR LE COMPTEUR DE
004200*                             LIGNES : IL NE COMPTAIT QUE LES
004300*                             LIGNES DE NOTES (3040), PAS LES
004400*                             BLOCS SANS AUCUNE NOTE (223-227) -
004500*                             LE RAPPROCHEMENT DEMANDE PAR LE
004600*                             TICKET 0139 RESTE VOLONTAIREMENT
004700*                             LIMITE AUX LIGNES DE NOTES.
004800*14/05/2010 CDF     0168     RELECTURE : LE BLOC "N/A" DE 5000
004900*                             S'APPLIQUE UNIQUEMENT AUX TROIS
005000*                             RUBRIQUES FACULTATIVES CITEES EN
005100*                             1996, PAS AU NOM NI AU MATRICULE
005200*                             QUI SONT OBLIGATOIRES AU DOSSIER
005300*                             MAITRE ET NE PEUVENT ETRE VIDES.
005400*27/01/2015 JBL     0184     LA COPY GRADES-RESULT DANS LA
005500*                             LINKAGE EST PARAMETREE PAR LE
005600*                             MEME JEU DE REPLACING QUE DANS
005700*                             GESCALC ET ECRITST (VOIR CE
005800*                             COPYBOOK POUR LE DETAIL DE LA
005900*                             VUE LK-EL-RESULT-D).
006000*11/08/2018 JBL     0198     PASSE DE MAINTENANCE-COMMENTAIRE
006100*                             SUITE A UNE RELECTURE COMPLETE DU
006200*                             MODULE PAR LE SERVICE - AUCUN
006300*                             CHANGEMENT DE LOGIQUE, RATIONALE
006400*                             DES PARAGRAPHES 3000/3020/3040
006500*                             DAVANTAGE DETAILLE POUR LA RELEVE.
006600*
006700*C01 arrete sur le canal 1, meme convention que GESCALC et
006800*ECRITST bien que ce programme n'imprime pas non plus de saut
006900*de page explicite (bulletin en continu, un bloc sous l'autre).
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600*Fichier de sortie unique - comme ECRITST, ce sous-programme
007700*ne rouvre jamais STUDENT-MASTER ni GRADE-FILE : toute la
007800*donnee necessaire lui est passee en LINKAGE par GESCALC.
007900     SELECT TRANSCRIPT-REPORT ASSIGN TO TRANSCPT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS WS-STAT-TR.
008300 DATA DIVISION.
008400 FILE SECTION.
008500*Meme largeur d'impression que STATISTICS-REPORT et le
008600*recapitulatif de fin de run (habitude du service listing).
008700 FD  TRANSCRIPT-REPORT
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     RECORDING MODE IS F.
009100 01  TR-LIGNE                 PIC X(80).
009200 WORKING-STORAGE SECTION.
009300*Code retour E/S du seul fichier du programme.
009400 01  WS-STAT-TR               PIC X(02) VALUE SPACE.
009500     88 STAT-TR-OK                     VALUE '00'.
009600*
009700*Indice de parcours de LK-ELEVE-TAB, pilote par le PERFORM
009800*VARYING de 0000-Main - un etudiant a la fois.
009900 01  WS-IND-EL                PIC 9(04) COMP VALUE 0.
010000*Indice de parcours de LK-NOTE-TAB, borne par LK-EL-NOTE-DEB
010100*et LK-EL-NOTE-FIN de l'etudiant courant, jamais reinitialise
010200*a la main entre deux etudiants (le PERFORM VARYING de 3020
010300*le repositionne a chaque appel).
010400 01  WS-IND-NO                PIC 9(04) COMP VALUE 0.
010500 01  WS-LIGNE                 PIC X(80) VALUE SPACES.
010600*Vue alternee de la ligne d'impression en deux moities, pour
010700*les correctifs qui ne portent que sur la partie droite.
010800 01  WS-LIGNE-ALT REDEFINES WS-LIGNE.
010900     03 WS-LIGNE-G1           PIC X(40).
011000     03 WS-LIGNE-G2           PIC X(40).
011100*
011200*Zones "N/A" (ticket 0109) - alimentees une seule fois par
011300*etudiant en 5000-FORMAT-CHAMPS, avant les cinq lignes de
011400*coordonnees de 3000-EDITE-ETU.
011500 01  WS-CHAMPS-EDITES.
011600     03 WS-EMAIL-EDIT         PIC X(30) VALUE SPACES.
011700     03 WS-PHONE-EDIT         PIC X(15) VALUE SPACES.
011800     03 WS-MAJOR-EDIT         PIC X(20) VALUE SPACES.
011900*
012000*Zones editees numeriques du tableau de notes et du pied de
012100*bloc - WS-ED-AVERAGE et WS-ED-GPA restent de la premiere
012200*version du programme (1995) et ne sont plus references depuis
012300*l'extraction du calcul de moyenne vers GESCALC en 1996 : la
012400*moyenne de l'etudiant n'est plus imprimee par ce sous-
012500*programme-ci, seul le tableau detail des notes l'est.
012600 01  WS-ZONES-NUMERIQUES.
012700     03 WS-ED-SCORE           PIC ZZ9.99.
012800     03 WS-ED-COEF            PIC Z9.9.
012900     03 WS-ED-YEAR            PIC 9(04).
013000     03 WS-ED-AVERAGE         PIC Z9.99.
013100     03 WS-ED-GPA             PIC 9.99.
013200*Vue de secours (dump caractere) des zones numeriques ci-
013300*dessus, utile en salle machine quand un edite semble errone.
013400 01  WS-ZONES-DUMP REDEFINES WS-ZONES-NUMERIQUES.
013500     03 FILLER                PIC X(24).
013600*
013700*Zones isolees (77), ticket 0139 : compteur de lignes ecrites
013800*sur TRANSCRIPT-REPORT (pas de saut de page sur ce rapport,
013900*mais le chiffre sert au controle interne pour verifier que
014000*rien n'a ete tronque en sortie) et marque de version du
014100*sous-programme, alignee sur celle de GESCALC.
014200 77  WS-NB-LIGNES-ECRITES     PIC 9(06) COMP VALUE 0.
014300 77  WS-VERSION-PGM           PIC X(05) VALUE 'V3.02'.
014400*
014500 LINKAGE SECTION.
014600*Table des etudiants, deja triee et calculee par GESCALC avant
014700*l'appel (nom complet, resultat, rang de notes) - ce programme
014800*ne fait que la relire, jamais ne la modifie.
014900 01  LK-NB-ELEVE              PIC 9(04) COMP.
015000 01  LK-ELEVE-TAB.
015100     03 LK-ELEVE-ENT OCCURS 1 TO 500 TIMES
015200           DEPENDING ON LK-NB-ELEVE
015300           INDEXED BY IDX-LK-ELEVE.
015400        05 LK-EL-ID             PIC 9(06).
015500        05 LK-EL-STUDENT-ID     PIC X(20).
015600        05 LK-EL-FULL-NAME      PIC X(30).
015700        05 LK-EL-EMAIL          PIC X(30).
015800        05 LK-EL-PHONE          PIC X(15).
015900        05 LK-EL-MAJOR          PIC X(20).
016000        05 LK-EL-NOTE-DEB       PIC 9(04) COMP.
016100        05 LK-EL-NOTE-FIN       PIC 9(04) COMP.
016200        05 LK-EL-TOTAL-COEF     PIC S9(05)V9 COMP.
016300*Meme vue resultat (LK-EL-RESULT-D) que dans GESCALC et
016400*ECRITST, parametree par le meme jeu de REPLACING - seul le
016500*compteur LK-EL-RESULT-D-GRADE-COUNT est exploite ici (3000),
016600*la moyenne et la classe de mention ne sont pas reimprimees.
016700        COPY 'GRADES-RESULT.cpy'
016800            REPLACING ==:LVL:== BY ==05==
016900                      ==:REC:== BY ==LK-EL-RESULT-D==.
017000*Table des notes, non filtree ni retriee ici : GESCALC a deja
017100*positionne LK-EL-NOTE-DEB/FIN de chaque etudiant sur le bon
017200*intervalle contigu de cette table au chargement (voir sa
017300*propre HISTORIQUE, tri par STUDENT-REF/YEAR/SEMESTER/SUBJECT).
017400 01  LK-NB-NOTE               PIC 9(04) COMP.
017500 01  LK-NOTE-TAB.
017600     03 LK-NOTE-ENT OCCURS 1 TO 5000 TIMES
017700           DEPENDING ON LK-NB-NOTE
017800           INDEXED BY IDX-LK-NOTE.
017900        05 LK-NO-ID             PIC 9(06).
018000        05 LK-NO-STUDENT-REF    PIC 9(06).
018100        05 LK-NO-SUBJECT        PIC X(25).
018200        05 LK-NO-SCORE          PIC S9(02)V99.
018300        05 LK-NO-COEFFICIENT    PIC 9(02)V9.
018400        05 LK-NO-SEMESTER       PIC X(12).
018500        05 LK-NO-YEAR           PIC 9(04).
018600*Date de traitement du run, recopiee telle quelle dans
018700*l'entete generale par 4000, jamais recalculee ici.
018800 01  LK-RUN-DATE              PIC 9(06).
018900*Vue decoupee AA/MM/JJ, non exploitee par ce programme mais
019000*gardee alignee sur la meme REDEFINES que GESCALC et ECRITST
019100*(meme copybook de parametres de run a l'origine, ticket 0184).
019200 01  LK-RUN-DATE-ALT REDEFINES LK-RUN-DATE.
019300     03 LK-RUN-AA             PIC 9(02).
019400     03 LK-RUN-MM             PIC 9(02).
019500     03 LK-RUN-JJ             PIC 9(02).
019600*
019700 PROCEDURE DIVISION USING LK-NB-ELEVE LK-ELEVE-TAB
019800     LK-NB-NOTE LK-NOTE-TAB LK-RUN-DATE.
019900*=================================================================
020000*0000-Main : edition du bulletin de notes. Recu comme
020100*sous-programme APPELE (CALL) depuis GESCALC, jamais lance
020200*seul en exploitation - d'ou EXIT PROGRAM en fin de
020300*traitement, et non STOP RUN, pour rendre la main au
020400*programme appelant sans clore sa session.
020500*Deroulement : entete generale une fois (via l'OPEN), puis
020600*un bloc bulletin par etudiant recu dans la table LK-ELEVE-TAB,
020700*dans l'ordre ou GESCALC l'a construite (nom complet).
020800*=================================================================
020900*0000-Main-start
021000     PERFORM 2000-OPEN-START THRU 2010-OPEN-END.
021100*Rien a imprimer si GESCALC n'a trouve aucun etudiant - le
021200*rapport se limite alors a son entete generale.
021300     IF LK-NB-ELEVE > 0
021400         PERFORM 3000-EDITE-ETU-START
021500             THRU 3010-EDITE-ETU-END
021600             VARYING WS-IND-EL FROM 1 BY 1
021700             UNTIL WS-IND-EL > LK-NB-ELEVE
021800     END-IF.
021900     PERFORM 8000-CLOSE-START THRU 8010-CLOSE-END.
022000     EXIT PROGRAM.
022100*0000-main-end
022200
022300*Ouverture du fichier de sortie et emission immediate de
022400*l'entete generale, avant tout bloc etudiant.
022500 2000-OPEN-START.
022600     OPEN OUTPUT TRANSCRIPT-REPORT.
022700     PERFORM 4000-ENTETE-GEN-START THRU 4010-ENTETE-GEN-END.
022800 2010-OPEN-END.
022900
023000*-----------------------------------------------------------
023100*4000-ENTETE-GEN : en-tete general du bulletin, ecrit une
023200*seule fois en tete du fichier de sortie, avant le premier
023300*bloc etudiant. LK-RUN-DATE est la date de traitement recue
023400*de GESCALC (meme valeur pour les trois etats du run).
023500 4000-ENTETE-GEN-START.
023600     MOVE ALL '=' TO WS-LIGNE.
023700     WRITE TR-LIGNE FROM WS-LIGNE.
023800     MOVE SPACES TO WS-LIGNE.
023900     STRING 'BANG DIEM SINH VIEN' DELIMITED BY SIZE
024000         INTO WS-LIGNE.
024100     WRITE TR-LIGNE FROM WS-LIGNE.
024200     MOVE SPACES TO WS-LIGNE.
024300     STRING 'NGAY LAP : ' DELIMITED BY SIZE
024400            LK-RUN-DATE DELIMITED BY SIZE
024500         INTO WS-LIGNE.
024600     WRITE TR-LIGNE FROM WS-LIGNE.
024700     MOVE ALL '=' TO WS-LIGNE.
024800     WRITE TR-LIGNE FROM WS-LIGNE.
024900 4010-ENTETE-GEN-END.
025000
025100*-----------------------------------------------------------
025200*3000-EDITE-ETU : bloc bulletin d'un etudiant. D'abord les
025300*coordonnees editees (N/A sur les rubriques facultatives -
025400*voir 5000), ensuite le tableau des notes s'il en existe (le
025500*rang NOTE-DEB/NOTE-FIN pointe dans la table LK-NOTE-TAB,
025600*positionne par GESCALC lors de la recherche des notes de cet
025700*etudiant), enfin le total du nombre de matieres notees.
025800 3000-EDITE-ETU-START.
025900*Coordonnees d'abord passees par leur image "N/A" (ticket 0109)
026000*avant toute impression.
026100     PERFORM 5000-FORMAT-CHAMPS-START
026200         THRU 5010-FORMAT-CHAMPS-END.
026300*Ligne blanche separant deux blocs bulletin successifs.
026400     MOVE SPACES TO WS-LIGNE.
026500     WRITE TR-LIGNE FROM WS-LIGNE.
026600*Matricule, obligatoire au dossier maitre - jamais "N/A".
026700     MOVE SPACES TO WS-LIGNE.
026800     STRING 'MA SO : ' DELIMITED BY SIZE
026900            LK-EL-STUDENT-ID(WS-IND-EL) DELIMITED BY SIZE
027000         INTO WS-LIGNE.
027100     WRITE TR-LIGNE FROM WS-LIGNE.
027200*Nom complet, egalement obligatoire.
027300     MOVE SPACES TO WS-LIGNE.
027400     STRING 'HO TEN : ' DELIMITED BY SIZE
027500            LK-EL-FULL-NAME(WS-IND-EL) DELIMITED BY SIZE
027600         INTO WS-LIGNE.
027700     WRITE TR-LIGNE FROM WS-LIGNE.
027800*Les trois lignes suivantes utilisent les zones editees de
027900*5000, jamais LK-EL-EMAIL/PHONE/MAJOR directement.
028000     MOVE SPACES TO WS-LIGNE.
028100     STRING 'EMAIL : ' DELIMITED BY SIZE
028200            WS-EMAIL-EDIT DELIMITED BY SIZE
028300         INTO WS-LIGNE.
028400     WRITE TR-LIGNE FROM WS-LIGNE.
028500     MOVE SPACES TO WS-LIGNE.
028600     STRING 'DIEN THOAI : ' DELIMITED BY SIZE
028700            WS-PHONE-EDIT DELIMITED BY SIZE
028800         INTO WS-LIGNE.
028900     WRITE TR-LIGNE FROM WS-LIGNE.
029000     MOVE SPACES TO WS-LIGNE.
029100     STRING 'NGANH HOC : ' DELIMITED BY SIZE
029200            WS-MAJOR-EDIT DELIMITED BY SIZE
029300         INTO WS-LIGNE.
029400     WRITE TR-LIGNE FROM WS-LIGNE.
029500*LK-EL-RESULT-D-GRADE-COUNT est le compteur de matieres notees
029600*alimente par GESCALC au chargement - zero signifie qu'aucune
029700*fiche note ne reference cet etudiant (bulletin vierge).
029800     IF LK-EL-RESULT-D-GRADE-COUNT(WS-IND-EL) = 0
029900         MOVE SPACES TO WS-LIGNE
030000         STRING 'CHUA CO DIEM NAO DUOC GHI NHAN.'
030100             DELIMITED BY SIZE INTO WS-LIGNE
030200         WRITE TR-LIGNE FROM WS-LIGNE
030300     ELSE
030400         PERFORM 3020-TABLEAU-NOTES-START
030500             THRU 3030-TABLEAU-NOTES-END
030600     END-IF.
030700     MOVE LK-EL-RESULT-D-GRADE-COUNT(WS-IND-EL) TO WS-ED-YEAR.
030800     MOVE SPACES TO WS-LIGNE.
030900     STRING 'TONG SO MON: ' DELIMITED BY SIZE
031000            WS-ED-YEAR DELIMITED BY SIZE
031100         INTO WS-LIGNE.
031200     WRITE TR-LIGNE FROM WS-LIGNE.
031300 3010-EDITE-ETU-END.
031400
031500*-----------------------------------------------------------
031600*3020-TABLEAU-NOTES : entete de tableau, une ligne par
031700*matiere dans l'ordre ou GESCALC a construit LK-NOTE-TAB
031800*(annee decroissante, semestre, matiere - meme tri que le
031900*fichier GRADE-FILE), puis separateur de fermeture.
032000 3020-TABLEAU-NOTES-START.
032100*Filet ouvrant le tableau, puis ligne d'entete des colonnes.
032200     MOVE ALL '-' TO WS-LIGNE.
032300     WRITE TR-LIGNE FROM WS-LIGNE.
032400     MOVE SPACES TO WS-LIGNE.
032500     STRING 'MON HOC'                DELIMITED BY SIZE
032600            '    DIEM'               DELIMITED BY SIZE
032700            '    HE SO'              DELIMITED BY SIZE
032800            '  HOC KY    '           DELIMITED BY SIZE
032900            'NAM'                    DELIMITED BY SIZE
033000         INTO WS-LIGNE.
033100     WRITE TR-LIGNE FROM WS-LIGNE.
033200     MOVE ALL '-' TO WS-LIGNE.
033300     WRITE TR-LIGNE FROM WS-LIGNE.
033400     PERFORM 3040-LIGNE-NOTE-START
033500         THRU 3040-LIGNE-NOTE-END
033600         VARYING WS-IND-NO FROM LK-EL-NOTE-DEB(WS-IND-EL) BY 1
033700         UNTIL WS-IND-NO > LK-EL-NOTE-FIN(WS-IND-EL).
033800     MOVE ALL '-' TO WS-LIGNE.
033900     WRITE TR-LIGNE FROM WS-LIGNE.
034000 3030-TABLEAU-NOTES-END.
034100
034200*Une iteration = une matiere : recopie des zones numeriques
034300*vers leurs images editees (WS-ED-...) avant le STRING, la
034400*maison n'imprimant jamais directement une zone COMP/DISPLAY
034500*non passee par une image d'edition.
034600 3040-LIGNE-NOTE-START.
034700*Les trois zones editees de la ligne, dans l'ordre ou elles
034800*paraitront au STRING ci-dessous.
034900     MOVE LK-NO-SCORE(WS-IND-NO)       TO WS-ED-SCORE.
035000     MOVE LK-NO-COEFFICIENT(WS-IND-NO) TO WS-ED-COEF.
035100     MOVE LK-NO-YEAR(WS-IND-NO)        TO WS-ED-YEAR.
035200     MOVE SPACES TO WS-LIGNE.
035300     STRING LK-NO-SUBJECT(WS-IND-NO)  DELIMITED BY SIZE
035400            '  '                     DELIMITED BY SIZE
035500            WS-ED-SCORE               DELIMITED BY SIZE
035600            '   '                    DELIMITED BY SIZE
035700            WS-ED-COEF                DELIMITED BY SIZE
035800            '   '                    DELIMITED BY SIZE
035900            LK-NO-SEMESTER(WS-IND-NO) DELIMITED BY SIZE
036000            '  '                     DELIMITED BY SIZE
036100            WS-ED-YEAR                DELIMITED BY SIZE
036200         INTO WS-LIGNE.
036300     WRITE TR-LIGNE FROM WS-LIGNE.
036400*Une ligne de notes ecrite = une unite au compteur du ticket
036500*0139 (voir WORKING-STORAGE et 8000-CLOSE en fin de programme)
036600     ADD 1 TO WS-NB-LIGNES-ECRITES.
036700 3040-LIGNE-NOTE-END.
036800
036900*-----------------------------------------------------------
037000*5000-FORMAT-CHAMPS : "N/A" sur les rubriques facultatives
037100*laissees vides au dossier maitre (email, telephone, filiere)
037200*- demande du service de la scolarite d'avril 1996, un
037300*bulletin blanc sur ces zones ayant ete juge ambigu (absence
037400*de saisie ou vraie absence de coordonnee ?).
037500 5000-FORMAT-CHAMPS-START.
037600     IF LK-EL-EMAIL(WS-IND-EL) = SPACES
037700         MOVE 'N/A' TO WS-EMAIL-EDIT
037800     ELSE
037900         MOVE LK-EL-EMAIL(WS-IND-EL) TO WS-EMAIL-EDIT
038000     END-IF.
038100     IF LK-EL-PHONE(WS-IND-EL) = SPACES
038200         MOVE 'N/A' TO WS-PHONE-EDIT
038300     ELSE
038400         MOVE LK-EL-PHONE(WS-IND-EL) TO WS-PHONE-EDIT
038500     END-IF.
038600     IF LK-EL-MAJOR(WS-IND-EL) = SPACES
038700         MOVE 'N/A' TO WS-MAJOR-EDIT
038800     ELSE
038900         MOVE LK-EL-MAJOR(WS-IND-EL) TO WS-MAJOR-EDIT
039000     END-IF.
039100 5010-FORMAT-CHAMPS-END.
039200
039300*---------------------------------------------------------
039400*8000-CLOSE : le compteur de lignes (77 WS-NB-LIGNES-ECRITES,
039500*ticket 0139) est trace avant la fermeture, sur le meme
039600*modele que le message de fin de GESCALC, pour permettre au
039700*controle interne de rapprocher le nombre de lignes ecrites
039800*du nombre de notes lues cote GESCALC.
039900 8000-CLOSE-START.
040000*Trace console reprise par l'operateur du run batch, meme
040100*convention de DISPLAY que GESCALC et ECRITST.
040200     DISPLAY 'ECRITTR ' WS-VERSION-PGM
040300         ' : ' WS-NB-LIGNES-ECRITES
040400         ' LIGNE(S) DE NOTES ECRITE(S).'.
040500     CLOSE TRANSCRIPT-REPORT.
040600 8010-CLOSE-END.
040700*
040800*=================================================================
040900*Fin du programme ECRITTR. Rappel maison pour tout repreneur : ce
041000*sous-programme est purement d'edition - aucune ecriture sur
041100*STUDENT-MASTER, GRADE-FILE ni sur les tables LK-ELEVE-TAB /
041200*LK-NOTE-TAB recues en LINKAGE. Toute correction de moyenne ou
041300*de classe de mention se fait en amont, dans GESCALC, avant
041400*l'appel de ce programme - jamais ici (voir aussi le ticket
041500*0168 sur la portee du bloc "N/A" de 5000-FORMAT-CHAMPS).
041600*=================================================================
