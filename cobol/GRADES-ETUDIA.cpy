000100*=============================================================*
000200*    GRADES-ETUDIA.cpy                                        *
000300*    Description fichier et enregistrement ETUDIANT           *
000400*    (dossier maitre des etudiants - une fiche par etudiant)  *
000500*                                                              *
000600*    Champs cles   : :REC:-ID (sequentiel interne)            *
000700*                    :REC:-STUDENT-ID (code metier, unique)   *
000800*    Longueur totale : 121 car.                                *
000900*                                                              *
001000*    Utilise par COPY ... REPLACING dans GESCALC, ECRITTR,    *
001100*    ECRITSM et MAINT (copie ancienne et copie nouvelle).     *
001200*=============================================================*
001300 FD  :FILE:
001400     LABEL RECORD IS STANDARD
001500     RECORD CONTAINS 121 CHARACTERS
001600     RECORDING MODE IS F.
001700
001800 01  :REC:.
001900     03 :REC:-ID              PIC 9(06).
002000     03 :REC:-STUDENT-ID      PIC X(20).
002100     03 :REC:-FULL-NAME       PIC X(30).
002200     03 :REC:-EMAIL           PIC X(30).
002300     03 :REC:-PHONE-NUMBER    PIC X(15).
002400     03 :REC:-MAJOR           PIC X(20).
002500
002600*    Vue alternee : cle composee ID + code etudiant, utilisee
002700*    pour les comparaisons rapides lors de la mise a jour du
002800*    dossier maitre. Le reste de la fiche n'est pas concerne
002900*    par cette vue et reste en FILLER.
003000 01  :REC:-CLE REDEFINES :REC:.
003100     03 :REC:-CLE-ID          PIC 9(06).
003200     03 :REC:-CLE-STUDENT-ID  PIC X(20).
003300     03 FILLER                PIC X(95).
