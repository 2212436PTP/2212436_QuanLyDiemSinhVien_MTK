000100*=================================================================
000200*    GRADES-MAINT
000300*    MISE A JOUR DU DOSSIER ETUDIANTS ET DU FICHIER DES NOTES
000400*    A PARTIR D'UN FICHIER DE MOUVEMENTS (AJOUT/MODIF/SUPPR)
000500*
000600*    Traite quatre types de mouvements :
000700*      AS = ajout etudiant     AG = ajout note
000800*      UG = modification note  DS = suppression etudiant
000900*    (suppression en cascade des notes de l'etudiant supprime)
001000*    Les fichiers maitres sont entierement recopies en sortie
001100*    (technique ancien-maitre / nouveau-maitre, fichiers en
001200*    organisation sequentielle).
001300*
001400*    Ne traite PAS le calcul des moyennes ni l'edition des
001500*    relevés/listings de fin de trimestre - c'est le role de
001600*    GESCALC et de ses trois programmes d'edition (ECRITTR/
001700*    ECRITSM/ECRITST). MAINT se limite a la mise a jour des
001800*    deux fichiers maitres a partir des mouvements du jour.
001900*=================================================================
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. MAINT.
002200*Nom retenu par le service : MAINT, pour maintenance du
002300*dossier scolaire (par opposition a GESCALC qui calcule).
002400 AUTHOR. M. TURCOTTE.
002500 INSTALLATION. SERVICE INFORMATIQUE - GESTION SCOLAIRE.
002600 DATE-WRITTEN. 04/09/1990.
002700 DATE-COMPILED.
002800*DATE-COMPILED laisse a blanc, l'operateur de compilation la
002900*renseigne automatiquement.
003000 SECURITY. USAGE INTERNE - DIFFUSION RESTREINTE.
003100*
003200*HISTORIQUE DES MODIFICATIONS
003300*------------------------------------------------------------
003400*DATE       AUTEUR  DEMANDE  DESCRIPTION
003500*------------------------------------------------------------
003600*04/09/1990 MTR     0041     ECRITURE INITIALE : AJOUT ET
003700*                             SUPPRESSION D'ETUDIANT SEULEMENT.
003800*22/01/1991 MTR     0052     AJOUT DU MOUVEMENT AG (AJOUT DE
003900*                             NOTE) AVEC CONTROLE 0 <= NOTE <=10
004000*16/06/1993 PDU     0084     AJOUT DU MOUVEMENT UG (MODIF DE
004100*                             NOTE PAR NUMERO DE NOTE).
004200*23/06/1992 PDU     0080     SUPPRESSION D'ETUDIANT : CASCADE
004300*                             SUR LES NOTES DE L'ETUDIANT.
004400*11/02/1994 PDU     0091     LISTING DE CONTROLE MAINTLST
004500*                             AVEC MOTIF DE REJET DETAILLE.
004600*19/10/1998 SNG     0126     PASSAGE AN 2000 : ANNEE SUR 4
004700*                             POSITIONS DANS LE MOUVEMENT AG.
004800*05/03/1999 SNG     0126     TESTS DE NON-REGRESSION AN 2000
004900*                             SUR LES DATES DE MOUVEMENT.
005000*27/09/2004 RVL     0139     AJOUT COMPTEUR DE MOUVEMENTS
005100*                             TRAITES ET DE MARQUE DE VERSION
005200*                             EN 77, DEMANDE DU CONTROLE
005300*                             INTERNE (MEME TICKET QUE GESCALC).
005400*14/03/2006 RVL     0151     REVUE APRES INCIDENT EXPLOITATION :
005500*                             UN AG SUR ETUDIANT SUPPRIME PASSAIT
005600*                             AVANT CORRECTIF, LA RECHERCHE NE
005700*                             TESTAIT PAS ENCORE DELETED-FLAG.
005800*                             CORRIGE DANS 6000/6020/6060.
005900*02/11/2008 CDF     0162     RELECTURE COMPLETE SUITE A DEMANDE
006000*                             DU CONTROLE DE GESTION : AJOUT DE
006100*                             COMMENTAIRES DE MAINTENANCE SUR LES
006200*                             ZONES DE TRAVAIL ET LES RECHERCHES
006300*                             LINEAIRES, AUCUN CHANGEMENT DE
006400*                             LOGIQUE. DEMANDE FAISANT SUITE A UNE
006500*                             ERREUR DE LECTURE PAR UN NOUVEL
006600*                             ARRIVANT SUR LE PARAGRAPHE 5300.
006700*19/05/2011 CDF     0170     NOTE POUR MAINTENANCE FUTURE : LA
006800*                             SUPPRESSION EN CASCADE (6080) NE
006900*                             DECREMENTE PAS WS-NB-NOTE, ELLE NE
007000*                             FAIT QUE MARQUER LES FICHES - TOUTE
007100*                             EVOLUTION DEVRA CONSERVER CETTE
007200*                             DISTINCTION AVEC UNE SUPPRESSION
007300*                             PHYSIQUE EN TABLE.
007400*08/02/2014 JBL     0181     REVUE DES LIMITES OCCURS DEPENDING
007500*                             ON (500 ETUDIANTS, 5000 NOTES) A LA
007600*                             DEMANDE DU SERVICE SCOLARITE APRES
007700*                             LA RENTREE ELARGIE - LIMITES JUGEES
007800*                             SUFFISANTES, AUCUNE MODIFICATION.
007900*30/09/2017 JBL     0195     RENUMEROTATION DES PARAGRAPHES 9040/
008000*                             9070 (LE COUPLE START/END DE CHACUN
008100*                             PORTAIT LE MEME NUMERO, CONTRAIRE A
008200*                             LA CONVENTION XXX0/XXX(X+10) SUIVIE
008300*                             PAR LE RESTE DU PROGRAMME) - AUCUN
008400*                             CHANGEMENT DE LOGIQUE, RENOMMAGE
008500*                             DES ETIQUETTES ET DE LEURS PERFORM
008600*                             THRU SEULEMENT.
008700*
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000*TOP-OF-FORM herite de la meme convention que GESCALC et
009100*ECRITTR, meme si MAINT n'ecrit lui-meme aucun saut de page -
009200*la clause reste ici par habitude de section CONFIGURATION.
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM.
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700*Dossier maitre etudiants en entree - lu une seule fois, en
009800*totalite, au chargement de la table WS-ELEVE-TAB (1000-2000).
009900     SELECT STUDENT-MASTER ASSIGN TO STUDMAST
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         ACCESS MODE IS SEQUENTIAL
010200         FILE STATUS IS WS-STAT-ETU.
010300*Dossier maitre etudiants en sortie - technique ancien-maitre
010400*/ nouveau-maitre : recopie de la table apres mise a jour,
010500*jamais de reecriture du fichier d'entree en place.
010600     SELECT STUDENT-MASTER-NEW ASSIGN TO STUDMSTN
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         ACCESS MODE IS SEQUENTIAL
010900         FILE STATUS IS WS-STAT-ETN.
011000*Fichier des notes en entree, symetrique du dossier maitre
011100*etudiants ci-dessus, charge dans WS-NOTE-TAB.
011200     SELECT GRADE-FILE ASSIGN TO GRADEFIL
011300         ORGANIZATION IS LINE SEQUENTIAL
011400         ACCESS MODE IS SEQUENTIAL
011500         FILE STATUS IS WS-STAT-NOT.
011600*Fichier des notes en sortie, meme technique ancien-maitre /
011700*nouveau-maitre que STUDENT-MASTER-NEW ci-dessus.
011800     SELECT GRADE-FILE-NEW ASSIGN TO GRADEFLN
011900         ORGANIZATION IS LINE SEQUENTIAL
012000         ACCESS MODE IS SEQUENTIAL
012100         FILE STATUS IS WS-STAT-NON.
012200*Fichier des mouvements a appliquer, lu sequentiellement du
012300*debut a la fin par 3000-TRAITE-TXN, un mouvement a la fois.
012400     SELECT TRANSACTION-FILE ASSIGN TO MOUVEMTS
012500         ORGANIZATION IS LINE SEQUENTIAL
012600         ACCESS MODE IS SEQUENTIAL
012700         FILE STATUS IS WS-STAT-TX.
012800*Listing de controle en sortie seule - une ligne par mouvement
012900*traite, acceptee ou rejetee avec son motif.
013000     SELECT MAINT-LISTING ASSIGN TO MAINTLST
013100         ORGANIZATION IS LINE SEQUENTIAL
013200         ACCESS MODE IS SEQUENTIAL
013300         FILE STATUS IS WS-STAT-LI.
013400 DATA DIVISION.
013500 FILE SECTION.
013600*Le meme copybook GRADES-ETUDIA dessert les deux fichiers
013700*etudiants (ancien et nouveau maitre) par jeu de REPLACING -
013800*les deux zones FD ont donc rigoureusement la meme forme.
013900 COPY 'GRADES-ETUDIA.cpy'
014000     REPLACING ==:FILE:== BY ==STUDENT-MASTER==
014100               ==:REC:==  BY ==ETU-REC==.
014200 COPY 'GRADES-ETUDIA.cpy'
014300     REPLACING ==:FILE:== BY ==STUDENT-MASTER-NEW==
014400               ==:REC:==  BY ==ETN-REC==.
014500*De meme pour GRADES-GRADE sur les deux fichiers de notes.
014600 COPY 'GRADES-GRADE.cpy'
014700     REPLACING ==:FILE:== BY ==GRADE-FILE==
014800               ==:REC:==  BY ==NOT-REC==.
014900 COPY 'GRADES-GRADE.cpy'
015000     REPLACING ==:FILE:== BY ==GRADE-FILE-NEW==
015100               ==:REC:==  BY ==NON-REC==.
015200*
015300*Fichier des mouvements : un enregistrement large, dont le
015400*contenu est interprete selon TX-CODE (voir les quatre vues
015500*REDEFINES ci-dessous, une par type de mouvement).
015600 FD  TRANSACTION-FILE
015700     LABEL RECORD IS STANDARD
015800     RECORD CONTAINS 130 CHARACTERS
015900     RECORDING MODE IS F.
016000 01  TX-REC.
016100*Code mouvement en deux positions - la meme convention deux
016200*lettres que la maison utilise sur EMPLOYE pour ses propres
016300*mouvements de paie (AS/AG/UG/DS choisis pour rester lisibles
016400*sur le listing de controle sans avoir a consulter un lexique).
016500     03 TX-CODE                PIC X(02).
016600         88 TX-AJOUT-ETUDIANT           VALUE 'AS'.
016700         88 TX-AJOUT-NOTE                VALUE 'AG'.
016800         88 TX-MODIF-NOTE                VALUE 'UG'.
016900         88 TX-SUPPR-ETUDIANT            VALUE 'DS'.
017000*Zone fourre-tout de 128 positions, jamais lue telle quelle -
017100*seules les quatre vues REDEFINES ci-dessous lui donnent un
017200*sens, chacune selon la valeur de TX-CODE ci-dessus.
017300     03 TX-DATA                 PIC X(128).
017400
017500*Vue AS : ajout d'un etudiant. Reprend, dans le meme ordre,
017600*les rubriques d'identite du dossier maitre (GRADES-ETUDIA.cpy)
017700*- code externe, nom complet, courriel, telephone, filiere -
017800*le FILLER final absorbant le reliquat des 130 positions non
017900*utilises par cette vue.
018000 01  TX-REC-AS REDEFINES TX-REC.
018100     03 FILLER                  PIC X(02).
018200*Code externe fourni par le secretariat pour ce nouvel
018300*etudiant - devient WS-EL-STUDENT-ID une fois insere.
018400     03 TX-AS-STUDENT-ID        PIC X(20).
018500     03 TX-AS-FULL-NAME         PIC X(30).
018600     03 TX-AS-EMAIL             PIC X(30).
018700     03 TX-AS-PHONE             PIC X(15).
018800     03 TX-AS-MAJOR             PIC X(20).
018900*FILLER final, la vue AS n'occupant que 100 des 130 positions.
019000     03 FILLER                  PIC X(13).
019100*
019200*Vue AG : ajout d'une note pour un etudiant existant. Le
019300*code etudiant sert uniquement a retrouver la fiche (5100)
019400*et n'est jamais recopie tel quel sur la fiche note - c'est
019500*l'ID interne de l'etudiant qui y est stocke, cf. 5120.
019600 01  TX-REC-AG REDEFINES TX-REC.
019700     03 FILLER                  PIC X(02).
019800     03 TX-AG-STUDENT-ID        PIC X(20).
019900     03 TX-AG-SUBJECT           PIC X(25).
020000     03 TX-AG-SCORE             PIC S9(02)V99.
020100     03 TX-AG-COEFFICIENT       PIC 9(02)V9.
020200     03 TX-AG-SEMESTER          PIC X(12).
020300     03 TX-AG-YEAR              PIC 9(04).
020400*FILLER final, la vue AG n'occupant que 70 des 130 positions.
020500     03 FILLER                  PIC X(60).
020600*
020700*Vue UG : modification de la note d'une fiche note existante
020800*(seul le champ note est modifiable, le reste est verrouille).
020900*TX-UG-GRADE-ID est l'ID interne de la fiche note, pas un
021000*code metier - il faut donc l'avoir en main (par exemple via
021100*un precedent listing MAINTLST) pour soumettre un UG valide.
021200 01  TX-REC-UG REDEFINES TX-REC.
021300     03 FILLER                  PIC X(02).
021400     03 TX-UG-GRADE-ID          PIC 9(06).
021500     03 TX-UG-SCORE             PIC S9(02)V99.
021600     03 FILLER                  PIC X(118).
021700*
021800*Vue DS : suppression d'un etudiant (et cascade des notes).
021900*Une seule rubrique utile, le code externe de l'etudiant a
022000*supprimer - tout le reste de la vue est FILLER inutilise.
022100 01  TX-REC-DS REDEFINES TX-REC.
022200     03 FILLER                  PIC X(02).
022300     03 TX-DS-STUDENT-ID        PIC X(20).
022400     03 FILLER                  PIC X(108).
022500*
022600 FD  MAINT-LISTING
022700     LABEL RECORD IS STANDARD
022800     RECORD CONTAINS 80 CHARACTERS
022900     RECORDING MODE IS F.
023000 01  LI-LIGNE                  PIC X(80).
023100 WORKING-STORAGE SECTION.
023200*Six zones FILE STATUS, une par SELECT ci-dessus. '00' = code
023300*retour normal COBOL, '10' = fin de fichier a la lecture -
023400*ces deux valeurs sont les seules jamais couvertes par un
023500*88-niveau, tout le reste tombe dans le ELSE fatal des
023600*paragraphes 9000 et suivants.
023700 01  WS-STAT-ETU              PIC X(02) VALUE SPACE.
023800     88 STAT-ETU-OK                    VALUE '00'.
023900     88 STAT-ETU-EOF                   VALUE '10'.
024000*Fichier en sortie seulement, jamais lu jusqu'a EOF - pas de
024100*88 STAT-ETN-EOF, ce code n'aurait pas de sens en ecriture.
024200 01  WS-STAT-ETN              PIC X(02) VALUE SPACE.
024300     88 STAT-ETN-OK                    VALUE '00'.
024400 01  WS-STAT-NOT              PIC X(02) VALUE SPACE.
024500     88 STAT-NOT-OK                    VALUE '00'.
024600     88 STAT-NOT-EOF                   VALUE '10'.
024700*Meme remarque que WS-STAT-ETN : GRADE-FILE-NEW est un
024800*fichier de sortie, pas de code EOF a prevoir.
024900 01  WS-STAT-NON              PIC X(02) VALUE SPACE.
025000     88 STAT-NON-OK                    VALUE '00'.
025100 01  WS-STAT-TX               PIC X(02) VALUE SPACE.
025200     88 STAT-TX-OK                     VALUE '00'.
025300     88 STAT-TX-EOF                    VALUE '10'.
025400*Le listing de controle n'est jamais teste par un paragraphe
025500*9xxx (il n'y a pas de 9080-TEST-LI) - simple omission tolere
025600*depuis 1994, le listing n'ayant jamais failli en exploitation.
025700 01  WS-STAT-LI               PIC X(02) VALUE SPACE.
025800     88 STAT-LI-OK                     VALUE '00'.
025900*
026000 01  WS-COMPTEURS.
026100*Nombre de fiches actuellement en table WS-ELEVE-TAB - grandit
026200*a chaque 2100-CHARGE-ELEVES et a chaque 5020-INSERE-ETUDIANT,
026300*ne diminue jamais meme apres un DS (suppression logique).
026400     03 WS-NB-ELEVE            PIC 9(04) COMP VALUE 0.
026500*Symetrique de WS-NB-ELEVE pour la table des notes.
026600     03 WS-NB-NOTE             PIC 9(04) COMP VALUE 0.
026700*Indices de parcours des deux tables, utilises par tous les
026800*PERFORM VARYING de recherche lineaire du programme.
026900     03 WS-IND-EL              PIC 9(04) COMP VALUE 0.
027000     03 WS-IND-NO              PIC 9(04) COMP VALUE 0.
027100*Resultat de la derniere recherche (0 = non trouve) - remis
027200*a zero en tete de chaque paragraphe 5xxx avant sa recherche.
027300     03 WS-IND-TROUVE          PIC 9(04) COMP VALUE 0.
027400*Plus grand ID interne deja distribue, entretenu par 2100 au
027500*chargement puis par 5020/5120 a chaque insertion - garantit
027600*que la numerotation interne ne se recoupe jamais.
027700     03 WS-NEXT-ID-ELEVE       PIC 9(06) COMP VALUE 0.
027800     03 WS-NEXT-ID-NOTE        PIC 9(06) COMP VALUE 0.
027900*ID interne de l'etudiant en cours de suppression, memorise
028000*par 5300 avant l'appel a la cascade 6080 (voir la remarque
028100*sur WS-IND-TROUVE reutilise entre deux recherches).
028200     03 WS-ID-ELEVE-CIBLE      PIC 9(06) COMP VALUE 0.
028300*
028400*Table de travail ETUDIANTS (memes rubriques que GESCALC,
028500*plus l'indicateur de suppression logique DELETED-FLAG).
028600 01  WS-ELEVE-TAB.
028700*OCCURS DEPENDING ON borne par WS-NB-ELEVE - la table pousse
028800*jusqu'a 500 etudiants sans autre limite en exploitation ; un
028900*AS au-dela de cette borne provoquerait un depassement, jamais
029000*rencontre a ce jour vu la taille de la population etudiante.
029100     03 WS-ELEVE-ENT OCCURS 1 TO 500 TIMES
029200           DEPENDING ON WS-NB-ELEVE
029300           INDEXED BY IDX-ELEVE.
029400*ID interne, attribue par le programme (jamais saisi par
029500*l'exploitant) - c'est cette valeur qui relie une fiche note
029600*a son etudiant via WS-NO-STUDENT-REF ci-dessous.
029700        05 WS-EL-ID             PIC 9(06).
029800*Code externe (matricule), saisi par le secretariat - c'est
029900*la cle sur laquelle portent les recherches des mouvements AS/
030000*AG/DS puisque l'exploitant ne connait jamais l'ID interne.
030100        05 WS-EL-STUDENT-ID     PIC X(20).
030200        05 WS-EL-FULL-NAME      PIC X(30).
030300        05 WS-EL-EMAIL          PIC X(30).
030400        05 WS-EL-PHONE          PIC X(15).
030500        05 WS-EL-MAJOR          PIC X(20).
030600*Indicateur de suppression logique - initialise a 'N' des
030700*le chargement (2100) puis force a 'O' par 5300 sur un DS ;
030800*c'est la seule marque distinguant une fiche vivante d'une
030900*fiche en attente d'exclusion a la prochaine reecriture.
031000        05 WS-EL-DELETED-FLAG   PIC X(01) VALUE 'N'.
031100           88 WS-EL-SUPPRIME             VALUE 'O'.
031200*
031300*Table de travail NOTES, memes rubriques que GESCALC, plus
031400*l'indicateur de suppression logique (cascade).
031500 01  WS-NOTE-TAB.
031600*Meme technique OCCURS DEPENDING ON que WS-ELEVE-TAB, borne a
031700*5000 fiches - dix notes en moyenne par etudiant sur les 500
031800*places de la table etudiants, marge large pour l'exploitation.
031900     03 WS-NOTE-ENT OCCURS 1 TO 5000 TIMES
032000           DEPENDING ON WS-NB-NOTE
032100           INDEXED BY IDX-NOTE.
032200        05 WS-NO-ID             PIC 9(06).
032300*Reference vers WS-EL-ID de l'etudiant proprietaire de la
032400*note - jamais le code externe TX-xx-STUDENT-ID, cf. 5120.
032500        05 WS-NO-STUDENT-REF    PIC 9(06).
032600        05 WS-NO-SUBJECT        PIC X(25).
032700        05 WS-NO-SCORE          PIC S9(02)V99.
032800        05 WS-NO-COEFFICIENT    PIC 9(02)V9.
032900        05 WS-NO-SEMESTER       PIC X(12).
033000        05 WS-NO-YEAR           PIC 9(04).
033100*Meme role que WS-EL-DELETED-FLAG, mais positionne uniquement
033200*par la cascade de 6080 - il n'existe pas de mouvement qui
033300*supprime une note directement, sans passer par un DS parent.
033400        05 WS-NO-DELETED-FLAG   PIC X(01) VALUE 'N'.
033500           88 WS-NO-SUPPRIME             VALUE 'O'.
033600*
033700*Zone de composition d'une ligne du listing MAINTLST avant
033800*WRITE - reconstituee a chaque mouvement, jamais conservee
033900*d'une iteration a l'autre de 3000-TRAITE-TXN.
034000 01  WS-LIGNE                  PIC X(80) VALUE SPACES.
034100*Vue alternee : etiquette du mouvement / motif de rejet.
034200 01  WS-LIGNE-ALT REDEFINES WS-LIGNE.
034300     03 WS-LIGNE-MVT            PIC X(20).
034400     03 WS-LIGNE-MOTIF          PIC X(60).
034500*Zone d'edition numerique utilisee par 5200-MODIF-NOTE pour
034600*composer l'ID de note sur le listing en cas d'acceptation.
034700 01  WS-ED-ID                  PIC ZZZZZ9.
034800*Message d'erreur E/S, encadre de barres obliques par les
034900*paragraphes 9xxx pour ressortir sur le listage de la console.
035000 01  WS-MSG-ERREUR              PIC X(60) VALUE SPACES.
035100*
035200*Zones isolees (77), ticket 0139 : compteur global des
035300*mouvements effectivement traites (acceptes OU rejetes -
035400*sert au controle interne a rapprocher le nombre de lignes
035500*lues sur MOUVEMTS du nombre de lignes ecrites sur MAINTLST)
035600*et marque de version, alignee sur celle de GESCALC.
035700 77  WS-NB-MVT-TRAITES         PIC 9(06) COMP VALUE 0.
035800 77  WS-VERSION-PGM            PIC X(05) VALUE 'V3.02'.
035900*
036000 PROCEDURE DIVISION.
036100*=================================================================
036200*0000-Main : deroulement en trois temps de la mise a jour -
036300*(1) chargement integral des deux fichiers maitres en table,
036400*(2) application sequentielle de chaque mouvement du fichier
036500*MOUVEMTS a la table en memoire (jamais au fichier directement)
036600*(3) reecriture des tables vers les nouveaux fichiers maitres,
036700*fiches marquees supprimees exclues - technique ancien-maitre
036800*/ nouveau-maitre classique des shops sans acces direct.
036900*=================================================================
037000*0000-Main-start
037100*Etape 1 : compteurs et bornes remis a zero avant tout.
037200     PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.
037300*Etape 2 : ouverture des six fichiers et entete du listing.
037400     PERFORM 2000-OPEN-START THRU 2010-OPEN-END.
037500*Etape 3 : les deux dossiers maitres sont charges en table
037600*AVANT de lire le premier mouvement, pour que chaque AG/UG/DS
037700*trouve deja sa cible en memoire des le premier passage.
037800     PERFORM 2100-CHARGE-ELEVES-START
037900         THRU 2110-CHARGE-ELEVES-END
038000         UNTIL STAT-ETU-EOF.
038100     PERFORM 2200-CHARGE-NOTES-START
038200         THRU 2210-CHARGE-NOTES-END
038300         UNTIL STAT-NOT-EOF.
038400*Etape 4 : lecture d'amorce du fichier des mouvements, avec
038500*son controle de code retour immediat - meme technique de
038600*READ + PERFORM 9xxx qu'aux etapes 3 ci-dessus.
038700     READ TRANSACTION-FILE.
038800     PERFORM 9050-TEST-TX-START THRU 9060-TEST-TX-END.
038900*Etape 5 : boucle principale, un passage par mouvement lu,
039000*jusqu'a la fin du fichier MOUVEMTS.
039100     PERFORM 3000-TRAITE-TXN-START
039200         THRU 3010-TRAITE-TXN-END
039300         UNTIL STAT-TX-EOF.
039400*Etape 6 : les deux tables, mouvements appliques, sont
039500*recopiees vers les fichiers -NEW - c'est cette reecriture,
039600*et elle seule, qui rend les mouvements definitifs.
039700     PERFORM 4000-REECRIT-ELEVES-START
039800         THRU 4010-REECRIT-ELEVES-END
039900         VARYING WS-IND-EL FROM 1 BY 1
040000         UNTIL WS-IND-EL > WS-NB-ELEVE.
040100     PERFORM 4100-REECRIT-NOTES-START
040200         THRU 4110-REECRIT-NOTES-END
040300         VARYING WS-IND-NO FROM 1 BY 1
040400         UNTIL WS-IND-NO > WS-NB-NOTE.
040500*Etape 7 : fermeture generale, puis trace de fin de run.
040600     PERFORM 8000-CLOSE-START THRU 8010-CLOSE-END.
040700     DISPLAY 'MAINT ' WS-VERSION-PGM
040800         ' : FIN DE TRAITEMENT NORMALE - '
040900         WS-NB-MVT-TRAITES ' MOUVEMENT(S) TRAITE(S).'.
041000     STOP RUN.
041100*0000-main-end
041200
041300*Remise a zero des compteurs de table et des compteurs de
041400*plus-grand-ID-attribue avant tout chargement.
041500 1000-INITIALIZE-START.
041600*Les deux tables elles-memes n'ont pas besoin d'INITIALIZE -
041700*seul leur compteur d'occurrences compte, le reste des
041800*positions inutilisees d'une table OCCURS DEPENDING ON n'etant
041900*jamais accede tant que le compteur ne les couvre pas.
042000     MOVE 0 TO WS-NB-ELEVE WS-NB-NOTE.
042100     MOVE 0 TO WS-NEXT-ID-ELEVE WS-NEXT-ID-NOTE.
042200 1010-INITIALIZE-END.
042300
042400*-----------------------------------------------------------
042500*2000-OPEN : ouverture des six fichiers du programme -
042600*les deux fichiers maitres et le fichier des notes en INPUT
042700*(pour le chargement en table), leurs homonymes -NEW en OUTPUT
042800*(pour la reecriture finale), le fichier des mouvements en
042900*INPUT, et le listing de controle en OUTPUT avec son entete.
043000 2000-OPEN-START.
043100*Seuls les deux fichiers maitres d'entree sont testes ici -
043200*un OPEN INPUT rate se traduit par un code retour anormal
043300*immediatement teste par 9000/9020, avant meme la premiere
043400*lecture (habitude reprise de PROMO pour attraper le fichier
043500*absent ou mal catalogue le plus tot possible dans le run).
043600     OPEN INPUT STUDENT-MASTER.
043700     PERFORM 9000-TEST-ETU-START THRU 9010-TEST-ETU-END.
043800     OPEN INPUT GRADE-FILE.
043900     PERFORM 9020-TEST-NOT-START THRU 9030-TEST-NOT-END.
044000*Le fichier des mouvements et les trois fichiers -NEW ne sont
044100*pas testes a l'ouverture (pas de paragraphe 9xxx pour un
044200*OPEN cote sortie) - une erreur sur eux ne se revele qu'a
044300*la premiere ecriture, via 9050/9040/9070.
044400     OPEN INPUT TRANSACTION-FILE.
044500*Les trois fichiers de sortie, ouverts dans le meme ordre que
044600*leurs homonymes d'entree ci-dessus le seront a la fermeture.
044700     OPEN OUTPUT STUDENT-MASTER-NEW.
044800     OPEN OUTPUT GRADE-FILE-NEW.
044900     OPEN OUTPUT MAINT-LISTING.
045000*Bandeau d'entete du listing de controle - trois lignes fixes
045100*(barre, titre, barre), ecrites une seule fois par run, avant
045200*la premiere ligne de detail produite par les paragraphes 5xxx.
045300     MOVE ALL '=' TO WS-LIGNE.
045400     WRITE LI-LIGNE FROM WS-LIGNE.
045500     MOVE SPACES TO WS-LIGNE.
045600     STRING 'LISTING DE CONTROLE - MISE A JOUR DOSSIER'
045700         DELIMITED BY SIZE INTO WS-LIGNE.
045800     WRITE LI-LIGNE FROM WS-LIGNE.
045900     MOVE ALL '=' TO WS-LIGNE.
046000     WRITE LI-LIGNE FROM WS-LIGNE.
046100 2010-OPEN-END.
046200
046300*-----------------------------------------------------------
046400*2100-CHARGE-ELEVES : chargement integral du dossier maitre
046500*etudiants en table WS-ELEVE-TAB, une iteration = une fiche.
046600*Le DELETED-FLAG de chaque fiche est initialise a 'N' par la
046700*clause VALUE du niveau 05 (personne n'arrive supprime du
046800*fichier maitre). Au passage, on retient le plus grand ID
046900*interne deja attribue (WS-NEXT-ID-ELEVE) : les mouvements AS
047000*de ce run continueront la numerotation a partir de la.
047100 2100-CHARGE-ELEVES-START.
047200     ADD 1 TO WS-NB-ELEVE.
047300*Recopie des cinq rubriques du dossier maitre vers la table.
047400     MOVE ETU-ID           TO WS-EL-ID(WS-NB-ELEVE).
047500     MOVE ETU-STUDENT-ID   TO WS-EL-STUDENT-ID(WS-NB-ELEVE).
047600     MOVE ETU-FULL-NAME    TO WS-EL-FULL-NAME(WS-NB-ELEVE).
047700     MOVE ETU-EMAIL        TO WS-EL-EMAIL(WS-NB-ELEVE).
047800     MOVE ETU-PHONE-NUMBER TO WS-EL-PHONE(WS-NB-ELEVE).
047900     MOVE ETU-MAJOR        TO WS-EL-MAJOR(WS-NB-ELEVE).
048000*Suivi du plus grand ID interne rencontre, pour amorcer la
048100*numerotation des futurs AS de ce meme run.
048200     IF ETU-ID > WS-NEXT-ID-ELEVE
048300         MOVE ETU-ID TO WS-NEXT-ID-ELEVE
048400     END-IF.
048500     READ STUDENT-MASTER.
048600     PERFORM 9000-TEST-ETU-START THRU 9010-TEST-ETU-END.
048700 2110-CHARGE-ELEVES-END.
048800
048900*Symetrique de 2100 ci-dessus, mais pour le fichier des
049000*notes : chargement en table WS-NOTE-TAB, DELETED-FLAG a
049100*'N' par defaut, plus-grand-ID retenu pour les mouvements AG.
049200 2200-CHARGE-NOTES-START.
049300     ADD 1 TO WS-NB-NOTE.
049400     MOVE NOT-ID           TO WS-NO-ID(WS-NB-NOTE).
049500     MOVE NOT-STUDENT-REF  TO WS-NO-STUDENT-REF(WS-NB-NOTE).
049600     MOVE NOT-SUBJECT      TO WS-NO-SUBJECT(WS-NB-NOTE).
049700     MOVE NOT-SCORE        TO WS-NO-SCORE(WS-NB-NOTE).
049800     MOVE NOT-COEFFICIENT  TO WS-NO-COEFFICIENT(WS-NB-NOTE).
049900     MOVE NOT-SEMESTER     TO WS-NO-SEMESTER(WS-NB-NOTE).
050000     MOVE NOT-YEAR         TO WS-NO-YEAR(WS-NB-NOTE).
050100*Meme suivi du plus grand ID interne que pour les etudiants.
050200     IF NOT-ID > WS-NEXT-ID-NOTE
050300         MOVE NOT-ID TO WS-NEXT-ID-NOTE
050400     END-IF.
050500     READ GRADE-FILE.
050600     PERFORM 9020-TEST-NOT-START THRU 9030-TEST-NOT-END.
050700 2210-CHARGE-NOTES-END.
050800
050900*-----------------------------------------------------------
051000*3000-TRAITE-TXN : aiguillage du mouvement selon TX-CODE (les
051100*memes 88-niveaux que la description FD, TX-AJOUT-ETUDIANT/
051200*TX-AJOUT-NOTE/TX-MODIF-NOTE/TX-SUPPR-ETUDIANT). Chaque branche
051300*appelle le paragraphe de traitement du type de mouvement ;
051400*un code non reconnu est trace au listing et simplement
051500*ignore (pas d'arret du run pour un seul mouvement invalide -
051600*la maison a toujours prefere traiter le reste du fichier et
051700*laisser l'exploitant statuer sur le listing de rejets).
051800 3000-TRAITE-TXN-START.
051900     EVALUATE TRUE
052000*AS - ajout d'un etudiant.
052100         WHEN TX-AJOUT-ETUDIANT
052200             PERFORM 5000-AJOUT-ETUDIANT-START
052300                 THRU 5010-AJOUT-ETUDIANT-END
052400*AG - ajout d'une note pour un etudiant existant.
052500         WHEN TX-AJOUT-NOTE
052600             PERFORM 5100-AJOUT-NOTE-START
052700                 THRU 5110-AJOUT-NOTE-END
052800*UG - modification de la note d'une fiche existante.
052900         WHEN TX-MODIF-NOTE
053000             PERFORM 5200-MODIF-NOTE-START
053100                 THRU 5210-MODIF-NOTE-END
053200*DS - suppression d'un etudiant, avec cascade sur ses notes.
053300         WHEN TX-SUPPR-ETUDIANT
053400             PERFORM 5300-SUPPR-ETUDIANT-START
053500                 THRU 5310-SUPPR-ETUDIANT-END
053600*Code non reconnu parmi les quatre 88-niveaux ci-dessus.
053700         WHEN OTHER
053800             MOVE SPACES TO WS-LIGNE
053900             STRING 'MOUVEMENT INCONNU - CODE ' DELIMITED BY SIZE
054000                    TX-CODE                     DELIMITED BY SIZE
054100                 INTO WS-LIGNE
054200             WRITE LI-LIGNE FROM WS-LIGNE
054300     END-EVALUATE.
054400*Le compteur ticket 0139 avance meme sur un rejet - il mesure
054500*les mouvements presentes, pas les mouvements reussis.
054600     ADD 1 TO WS-NB-MVT-TRAITES.
054700*Lecture du mouvement suivant, avec son controle immediat -
054800*c'est ce READ qui, en fin de fichier, fait sortir la boucle
054900*PERFORM UNTIL STAT-TX-EOF de 0000-Main.
055000     READ TRANSACTION-FILE.
055100     PERFORM 9050-TEST-TX-START THRU 9060-TEST-TX-END.
055200 3010-TRAITE-TXN-END.
055300
055400*-----------------------------------------------------------
055500*5000-AJOUT-ETUDIANT : mouvement AS. Trois controles dans
055600*l'ordre impose - code obligatoire, nom
055700*obligatoire, code non deja utilise parmi les fiches NON
055800*supprimees (une fiche supprimee ne bloque pas la reutilisation
055900*de son code, cf. 6000-CHERCHE-CODE ci-dessous) - le premier
056000*controle en echec ecrit son motif de rejet et court-circuite
056100*les suivants via l'imbrication IF/ELSE classique de la maison.
056200 5000-AJOUT-ETUDIANT-START.
056300*Recherche prealable du code demande, table vide ou non -
056400*sur une table vide (premier AS du run) WS-IND-TROUVE reste
056500*a 0 sans meme entrer dans le PERFORM VARYING.
056600     MOVE 0 TO WS-IND-TROUVE.
056700     IF WS-NB-ELEVE > 0
056800         PERFORM 6000-CHERCHE-CODE-START
056900             THRU 6000-CHERCHE-CODE-END
057000             VARYING WS-IND-EL FROM 1 BY 1
057100             UNTIL WS-IND-EL > WS-NB-ELEVE
057200     END-IF.
057300*Premier controle : le code etudiant ne doit pas etre vide.
057400     IF TX-AS-STUDENT-ID = SPACES
057500         MOVE 'AS REJETE : CODE VIDE' TO WS-LIGNE
057600         WRITE LI-LIGNE FROM WS-LIGNE
057700     ELSE
057800*Deuxieme controle, uniquement si le premier est passe : le
057900*nom complet ne doit pas non plus etre vide.
058000         IF TX-AS-FULL-NAME = SPACES
058100             MOVE 'AS REJETE : NOM VIDE' TO WS-LIGNE
058200             WRITE LI-LIGNE FROM WS-LIGNE
058300         ELSE
058400*Troisieme et dernier controle : le code ne doit pas deja
058500*etre pris par une fiche active (WS-IND-TROUVE positionne
058600*par 6000-CHERCHE-CODE ci-dessus).
058700             IF WS-IND-TROUVE > 0
058800                 MOVE 'AS REJETE : CODE DEJA UTILISE'
058900                     TO WS-LIGNE
059000                 WRITE LI-LIGNE FROM WS-LIGNE
059100             ELSE
059200*Les trois controles sont passes : insertion effective.
059300                 PERFORM 5020-INSERE-ETUDIANT-START
059400                     THRU 5020-INSERE-ETUDIANT-END
059500             END-IF
059600         END-IF
059700     END-IF.
059800 5010-AJOUT-ETUDIANT-END.
059900
060000*Insertion en fin de table : le nouvel ID interne est pris
060100*dans WS-NEXT-ID-ELEVE (jamais reutilise, meme apres une
060200*suppression - la numerotation est strictement croissante).
060300 5020-INSERE-ETUDIANT-START.
060400*L'ID interne est incremente AVANT le compteur de table, pour
060500*que WS-NB-ELEVE pointe deja sur la nouvelle derniere fiche
060600*au moment ou WS-EL-ID(WS-NB-ELEVE) la recoit.
060700     ADD 1 TO WS-NEXT-ID-ELEVE.
060800     ADD 1 TO WS-NB-ELEVE.
060900*Recopie des cinq rubriques du mouvement AS, puis pose du
061000*drapeau de suppression a 'N' pour la fiche neuve.
061100     MOVE WS-NEXT-ID-ELEVE     TO WS-EL-ID(WS-NB-ELEVE).
061200     MOVE TX-AS-STUDENT-ID     TO WS-EL-STUDENT-ID(WS-NB-ELEVE).
061300     MOVE TX-AS-FULL-NAME      TO WS-EL-FULL-NAME(WS-NB-ELEVE).
061400     MOVE TX-AS-EMAIL          TO WS-EL-EMAIL(WS-NB-ELEVE).
061500     MOVE TX-AS-PHONE          TO WS-EL-PHONE(WS-NB-ELEVE).
061600     MOVE TX-AS-MAJOR          TO WS-EL-MAJOR(WS-NB-ELEVE).
061700*Comme pour une note, une nouvelle fiche etudiant nait vivante.
061800     MOVE 'N'                 TO WS-EL-DELETED-FLAG(WS-NB-ELEVE).
061900*Trace de l'acceptation sur le listing de controle.
062000     MOVE SPACES TO WS-LIGNE.
062100     STRING 'AS ACCEPTE : ' DELIMITED BY SIZE
062200            TX-AS-STUDENT-ID DELIMITED BY SIZE
062300         INTO WS-LIGNE.
062400     WRITE LI-LIGNE FROM WS-LIGNE.
062500 5020-INSERE-ETUDIANT-END.
062600
062700*Recherche du code etudiant TX-AS-STUDENT-ID parmi les
062800*fiches non supprimees (recherche lineaire : la table n'est
062900*pas triee sur le code etudiant).
063000 6000-CHERCHE-CODE-START.
063100*Une fiche supprimee ne repond jamais a la recherche, meme sur
063200*un code correspondant - c'est ce qui permet de reutiliser le
063300*code d'un etudiant efface (voir la remarque du banniere ci-
063400*dessus sur la non-blocage par les fiches DS).
063500     IF WS-EL-STUDENT-ID(WS-IND-EL) = TX-AS-STUDENT-ID
063600        AND NOT WS-EL-SUPPRIME(WS-IND-EL)
063700         MOVE WS-IND-EL TO WS-IND-TROUVE
063800     END-IF.
063900 6000-CHERCHE-CODE-END.
064000
064100*-----------------------------------------------------------
064200*5100-AJOUT-NOTE : mouvement AG. L'etudiant reference par
064300*TX-AG-STUDENT-ID doit exister et ne pas etre supprime (meme
064400*recherche lineaire que 5000, mais sur le code de l'AG), puis
064500*la note doit tomber dans l'intervalle [0,10] (bornes incluses)
064600*- controle ajoute en meme temps que le mouvement lui-meme
064700*des 1991, jamais assoupli depuis malgre plusieurs demandes.
064800 5100-AJOUT-NOTE-START.
064900*Premier controle : l'etudiant reference doit exister et ne
065000*pas etre marque supprime.
065100     MOVE 0 TO WS-IND-TROUVE.
065200     IF WS-NB-ELEVE > 0
065300         PERFORM 6020-CHERCHE-CODE-AG-START
065400             THRU 6020-CHERCHE-CODE-AG-END
065500             VARYING WS-IND-EL FROM 1 BY 1
065600             UNTIL WS-IND-EL > WS-NB-ELEVE
065700     END-IF.
065800     IF WS-IND-TROUVE = 0
065900         MOVE 'AG REJETE : ETUDIANT INCONNU' TO WS-LIGNE
066000         WRITE LI-LIGNE FROM WS-LIGNE
066100     ELSE
066200*Deuxieme controle : la note doit tomber dans [0,10].
066300         IF TX-AG-SCORE < 0 OR TX-AG-SCORE > 10
066400             MOVE 'AG REJETE : NOTE HORS BORNES' TO WS-LIGNE
066500             WRITE LI-LIGNE FROM WS-LIGNE
066600         ELSE
066700             PERFORM 5120-INSERE-NOTE-START
066800                 THRU 5120-INSERE-NOTE-END
066900         END-IF
067000     END-IF.
067100 5110-AJOUT-NOTE-END.
067200
067300*Recherche du code etudiant du mouvement AG - paragraphe
067400*distinct de 6000-CHERCHE-CODE bien que le corps soit quasi
067500*identique, la maison n'ayant jamais factorise deux recherches
067600*lineaires appelees depuis des PERFORM VARYING differents.
067700 6020-CHERCHE-CODE-AG-START.
067800     IF WS-EL-STUDENT-ID(WS-IND-EL) = TX-AG-STUDENT-ID
067900        AND NOT WS-EL-SUPPRIME(WS-IND-EL)
068000         MOVE WS-IND-EL TO WS-IND-TROUVE
068100     END-IF.
068200 6020-CHERCHE-CODE-AG-END.
068300
068400*Insertion en fin de table des notes : le champ STUDENT-REF
068500*recoit l'ID INTERNE de l'etudiant (WS-EL-ID), jamais son
068600*code externe TX-AG-STUDENT-ID - meme convention que GESCALC.
068700 5120-INSERE-NOTE-START.
068800     ADD 1 TO WS-NEXT-ID-NOTE.
068900     ADD 1 TO WS-NB-NOTE.
069000     MOVE WS-NEXT-ID-NOTE         TO WS-NO-ID(WS-NB-NOTE).
069100*WS-IND-TROUVE pointe encore ici sur la fiche etudiant trouvee
069200*par 6020 ci-dessus, d'ou la lecture de son WS-EL-ID.
069300     MOVE WS-EL-ID(WS-IND-TROUVE)
069400         TO WS-NO-STUDENT-REF(WS-NB-NOTE).
069500     MOVE TX-AG-SUBJECT           TO WS-NO-SUBJECT(WS-NB-NOTE).
069600     MOVE TX-AG-SCORE             TO WS-NO-SCORE(WS-NB-NOTE).
069700     MOVE TX-AG-COEFFICIENT
069800         TO WS-NO-COEFFICIENT(WS-NB-NOTE).
069900     MOVE TX-AG-SEMESTER          TO WS-NO-SEMESTER(WS-NB-NOTE).
070000     MOVE TX-AG-YEAR              TO WS-NO-YEAR(WS-NB-NOTE).
070100*La nouvelle fiche note nait toujours vivante, jamais marquee.
070200     MOVE 'N'
070300         TO WS-NO-DELETED-FLAG(WS-NB-NOTE).
070400*Trace de l'acceptation sur le listing de controle.
070500     MOVE SPACES TO WS-LIGNE.
070600     STRING 'AG ACCEPTE : ' DELIMITED BY SIZE
070700            TX-AG-STUDENT-ID DELIMITED BY SIZE
070800         INTO WS-LIGNE.
070900     WRITE LI-LIGNE FROM WS-LIGNE.
071000 5120-INSERE-NOTE-END.
071100
071200*-----------------------------------------------------------
071300*5200-MODIF-NOTE : mouvement UG. Seule la note elle-meme est
071400*modifiable par ce mouvement - la matiere, le semestre, le
071500*coefficient restent ceux de la creation (une correction de
071600*note ne redefinit jamais la matiere ni le semestre)
071700*- la fiche est retrouvee par son ID interne TX-UG-GRADE-ID,
071800*jamais par une combinaison etudiant/matiere/semestre.
071900 5200-MODIF-NOTE-START.
072000*Premier controle : la fiche note referencee doit exister et
072100*ne pas etre supprimee (une note cascadee par un DS anterieur
072200*n'est plus modifiable par un UG).
072300     MOVE 0 TO WS-IND-TROUVE.
072400     IF WS-NB-NOTE > 0
072500         PERFORM 6040-CHERCHE-NOTE-START
072600             THRU 6040-CHERCHE-NOTE-END
072700             VARYING WS-IND-NO FROM 1 BY 1
072800             UNTIL WS-IND-NO > WS-NB-NOTE
072900     END-IF.
073000     IF WS-IND-TROUVE = 0
073100         MOVE 'UG REJETE : NOTE INCONNUE' TO WS-LIGNE
073200         WRITE LI-LIGNE FROM WS-LIGNE
073300     ELSE
073400*Deuxieme controle : meme bornage [0,10] que le mouvement AG.
073500         IF TX-UG-SCORE < 0 OR TX-UG-SCORE > 10
073600             MOVE 'UG REJETE : NOTE HORS BORNES' TO WS-LIGNE
073700             WRITE LI-LIGNE FROM WS-LIGNE
073800         ELSE
073900*Modification en place, pas d'appel a un paragraphe distinct
074000*d'insertion puisqu'aucune nouvelle fiche n'est creee ici -
074100*seule la rubrique WS-NO-SCORE de la fiche existante change.
074200             MOVE TX-UG-SCORE TO WS-NO-SCORE(WS-IND-TROUVE)
074300*WS-ED-ID n'est pas utilise dans le message ci-dessous, reste
074400*d'une version anterieure du listing conservee sans consequence.
074500             MOVE WS-IND-TROUVE TO WS-ED-ID
074600             MOVE SPACES TO WS-LIGNE
074700             STRING 'UG ACCEPTE : NOTE ' DELIMITED BY SIZE
074800                    TX-UG-GRADE-ID        DELIMITED BY SIZE
074900                 INTO WS-LIGNE
075000             WRITE LI-LIGNE FROM WS-LIGNE
075100         END-IF
075200     END-IF.
075300 5210-MODIF-NOTE-END.
075400
075500*Recherche de la fiche note par son ID interne (pas par le
075600*code etudiant) : encore une recherche lineaire, la table des
075700*notes n'etant triee sur aucune cle en memoire dans MAINT.
075800 6040-CHERCHE-NOTE-START.
075900*La comparaison porte sur WS-NO-ID, l'ID interne de la fiche
076000*note - pas sur TX-UG-GRADE-ID compare a une reference etudiant.
076100     IF WS-NO-ID(WS-IND-NO) = TX-UG-GRADE-ID
076200        AND NOT WS-NO-SUPPRIME(WS-IND-NO)
076300         MOVE WS-IND-NO TO WS-IND-TROUVE
076400     END-IF.
076500 6040-CHERCHE-NOTE-END.
076600
076700*-----------------------------------------------------------
076800*5300-SUPPR-ETUDIANT : mouvement DS. Suppression LOGIQUE
076900*uniquement (DELETED-FLAG a 'O'), jamais physique en table -
077000*la fiche disparaitra du fichier maitre seulement a la
077100*reecriture finale (4000-REECRIT-ELEVES). La cascade sur les
077200*notes de l'etudiant (6080-SUPPR-CASCADE) est declenchee ici
077300*via l'ID interne WS-ID-ELEVE-CIBLE, memorise avant l'appel
077400*puisque WS-IND-TROUVE sera reutilise par la recherche suivante
077500*- piege classique si on oubliait cette sauvegarde intermediaire
077600 5300-SUPPR-ETUDIANT-START.
077700*Seul controle de ce mouvement : l'etudiant doit exister. Pas
077800*de controle sur d'eventuelles notes en cours, la suppression
077900*est inconditionnelle des lors que le code est connu.
078000     MOVE 0 TO WS-IND-TROUVE.
078100     IF WS-NB-ELEVE > 0
078200         PERFORM 6060-CHERCHE-CODE-DS-START
078300             THRU 6060-CHERCHE-CODE-DS-END
078400             VARYING WS-IND-EL FROM 1 BY 1
078500             UNTIL WS-IND-EL > WS-NB-ELEVE
078600     END-IF.
078700     IF WS-IND-TROUVE = 0
078800         MOVE 'DS REJETE : ETUDIANT INCONNU' TO WS-LIGNE
078900         WRITE LI-LIGNE FROM WS-LIGNE
079000     ELSE
079100*Marquage logique de la fiche etudiant, puis memorisation de
079200*son ID interne dans WS-ID-ELEVE-CIBLE avant tout autre appel
079300*- WS-IND-TROUVE serait sinon ecrase par la recherche du
079400*paragraphe suivant si un autre mouvement le reutilisait.
079500         MOVE 'O' TO WS-EL-DELETED-FLAG(WS-IND-TROUVE)
079600         MOVE WS-EL-ID(WS-IND-TROUVE) TO WS-ID-ELEVE-CIBLE
079700*Cascade sur les notes, uniquement si la table en compte -
079800*un DS sur un etudiant qui n'a jamais eu de note ne fait
079900*rien de plus que le marquage ci-dessus.
080000         IF WS-NB-NOTE > 0
080100             PERFORM 6080-SUPPR-CASCADE-START
080200                 THRU 6080-SUPPR-CASCADE-END
080300                 VARYING WS-IND-NO FROM 1 BY 1
080400                 UNTIL WS-IND-NO > WS-NB-NOTE
080500         END-IF
080600*Trace de l'acceptation, quelle qu'ait ete la portee de la
080700*cascade (etudiant sans aucune note comprise).
080800         MOVE SPACES TO WS-LIGNE
080900         STRING 'DS ACCEPTE : ' DELIMITED BY SIZE
081000                TX-DS-STUDENT-ID DELIMITED BY SIZE
081100             INTO WS-LIGNE
081200         WRITE LI-LIGNE FROM WS-LIGNE
081300     END-IF.
081400 5310-SUPPR-ETUDIANT-END.
081500
081600*Recherche du code etudiant du mouvement DS - troisieme
081700*variante de la meme recherche lineaire que 6000 et 6020.
081800 6060-CHERCHE-CODE-DS-START.
081900*Troisieme et derniere variante de cette recherche lineaire -
082000*elle non plus ne trouve pas une fiche deja marquee supprimee,
082100*ce qui evite un double DS sur le meme etudiant.
082200     IF WS-EL-STUDENT-ID(WS-IND-EL) = TX-DS-STUDENT-ID
082300        AND NOT WS-EL-SUPPRIME(WS-IND-EL)
082400         MOVE WS-IND-EL TO WS-IND-TROUVE
082500     END-IF.
082600 6060-CHERCHE-CODE-DS-END.
082700
082800*Balaie TOUTE la table des notes et marque supprimee chaque
082900*fiche referencant l'etudiant cible - la table n'etant pas
083000*triee sur STUDENT-REF, il n'y a pas de plage contigue a
083100*viser (contrairement a 4000-TROUVE-NOTES de GESCALC, ou le
083200*SEARCH ALL exploite le tri par reference de GRADE-FILE).
083300 6080-SUPPR-CASCADE-START.
083400     IF WS-NO-STUDENT-REF(WS-IND-NO) = WS-ID-ELEVE-CIBLE
083500         MOVE 'O' TO WS-NO-DELETED-FLAG(WS-IND-NO)
083600     END-IF.
083700 6080-SUPPR-CASCADE-END.
083800
083900*-----------------------------------------------------------
084000*4000-REECRIT-ELEVES : recopie finale du dossier maitre
084100*etudiants vers STUDENT-MASTER-NEW - une iteration = une
084200*fiche de la table, MAIS seules les fiches non supprimees
084300*(DELETED-FLAG a 'N') sont ecrites : c'est ce test, et lui
084400*seul, qui fait disparaitre physiquement les fiches DS de la
084500*prochaine execution de GESCALC. L'ordre du fichier issu de
084600*la table est celui du fichier maitre d'origine, complete des
084700*AS en fin de liste (pas de retri sur nom complet ici).
084800 4000-REECRIT-ELEVES-START.
084900*Le test NOT WS-EL-SUPPRIME est la seule condition de tout le
085000*paragraphe - une fiche qui la franchit est recopiee integrale-
085100*ment, rubrique par rubrique, table de travail vers zone FD.
085200     IF NOT WS-EL-SUPPRIME(WS-IND-EL)
085300*L'ID interne d'abord, inchange depuis sa creation par 5020.
085400         MOVE WS-EL-ID(WS-IND-EL)          TO ETN-ID
085500         MOVE WS-EL-STUDENT-ID(WS-IND-EL)  TO ETN-STUDENT-ID
085600         MOVE WS-EL-FULL-NAME(WS-IND-EL)   TO ETN-FULL-NAME
085700         MOVE WS-EL-EMAIL(WS-IND-EL)       TO ETN-EMAIL
085800         MOVE WS-EL-PHONE(WS-IND-EL)       TO ETN-PHONE-NUMBER
085900         MOVE WS-EL-MAJOR(WS-IND-EL)       TO ETN-MAJOR
086000*Ecriture puis controle immediat, meme discipline qu'a chaque
086100*WRITE du programme depuis l'ecriture initiale de 1990.
086200         WRITE ETN-REC
086300         PERFORM 9040-TEST-ETN-START THRU 9045-TEST-ETN-END
086400     END-IF.
086500 4010-REECRIT-ELEVES-END.
086600
086700*-----------------------------------------------------------
086800*4100-REECRIT-NOTES : symetrique de 4000 ci-dessus pour le
086900*fichier des notes - exclut les fiches marquees supprimees,
087000*ce qui n'arrive aujourd'hui que par la cascade du mouvement
087100*DS (6080-SUPPR-CASCADE) puisqu'aucun des quatre mouvements
087200*reconnus par TX-CODE ne supprime une note isolement.
087300 4100-REECRIT-NOTES-START.
087400*Meme logique que 4000 ci-dessus, sur la table des notes cette
087500*fois : une fiche non supprimee est recopiee rubrique par
087600*rubrique de la table de travail vers la zone FD de sortie.
087700     IF NOT WS-NO-SUPPRIME(WS-IND-NO)
087800*L'ID interne de la note, jamais modifie apres 5120-INSERE-NOTE.
087900         MOVE WS-NO-ID(WS-IND-NO)           TO NON-ID
088000         MOVE WS-NO-STUDENT-REF(WS-IND-NO)  TO NON-STUDENT-REF
088100         MOVE WS-NO-SUBJECT(WS-IND-NO)      TO NON-SUBJECT
088200         MOVE WS-NO-SCORE(WS-IND-NO)        TO NON-SCORE
088300         MOVE WS-NO-COEFFICIENT(WS-IND-NO)  TO NON-COEFFICIENT
088400         MOVE WS-NO-SEMESTER(WS-IND-NO)     TO NON-SEMESTER
088500         MOVE WS-NO-YEAR(WS-IND-NO)         TO NON-YEAR
088600*Ecriture de la fiche recopiee, puis controle immediat du
088700*code retour - meme discipline que 4000-REECRIT-ELEVES.
088800         WRITE NON-REC
088900         PERFORM 9070-TEST-NON-START THRU 9075-TEST-NON-END
089000     END-IF.
089100 4110-REECRIT-NOTES-END.
089200
089300*---------------------------------------------------------
089400*8000-CLOSE : fermeture des six fichiers dans l'ordre ou ils
089500*ont ete ouverts par 2000-OPEN - habitude maison, sans effet
089600*fonctionnel sur des fichiers LINE SEQUENTIAL, mais qui evite
089700*d'en oublier un a la relecture d'une future modification.
089800 8000-CLOSE-START.
089900*Fichier maitre etudiants, entree puis sortie.
090000     CLOSE STUDENT-MASTER.
090100     CLOSE STUDENT-MASTER-NEW.
090200*Fichier des notes, entree puis sortie.
090300     CLOSE GRADE-FILE.
090400     CLOSE GRADE-FILE-NEW.
090500*Fichier des mouvements, puis le listing de controle en tout
090600*dernier - il doit rester ouvert le plus longtemps possible
090700*puisque 4000/4100 peuvent encore y ecrire juste avant.
090800     CLOSE TRANSACTION-FILE.
090900     CLOSE MAINT-LISTING.
091000 8010-CLOSE-END.
091100
091200*---------------------------------------------------------
091300*9000-TEST-ETU a 9070-TEST-NON : controles de code retour,
091400*un paragraphe par fichier, sur le meme modele que GESCALC -
091500*OK et EOF sont les seuls codes admis en lecture (STUDENT-
091600*MASTER, GRADE-FILE, TRANSACTION-FILE) ; seul OK est admis
091700*en ecriture (les trois -NEW et le listing, jamais en EOF).
091800*Tout autre code est fatal : arret immediat, pas de reprise
091900*automatique - une mise a jour partielle des fichiers maitres
092000*serait pire qu'un arret net, d'ou l'absence de tout essai de
092100*continuer apres une erreur d'ecriture sur un fichier -NEW.
092200*Controle apres READ STUDENT-MASTER (2100-CHARGE-ELEVES) et
092300*apres OPEN INPUT STUDENT-MASTER (2000-OPEN) - meme paragraphe
092400*sert aux deux appels, le code retour ne distingue pas l'un
092500*de l'autre a ce niveau.
092600 9000-TEST-ETU-START.
092700*Seuls '00' et '10' sont tolerables ; tout le reste tombe
092800*dans le ELSE fatal et arrete le run sans autre forme de proces.
092900     IF (NOT STAT-ETU-OK) AND (NOT STAT-ETU-EOF)
093000         MOVE ALL '/' TO WS-MSG-ERREUR
093100         DISPLAY WS-MSG-ERREUR
093200         DISPLAY 'ERREUR E/S STUDENT-MASTER CODE ' WS-STAT-ETU
093300         DISPLAY WS-MSG-ERREUR
093400         STOP RUN
093500     END-IF.
093600 9010-TEST-ETU-END.
093700
093800*Symetrique de 9000 ci-dessus pour GRADE-FILE.
093900 9020-TEST-NOT-START.
094000*Meme discipline que 9000 : OK ou EOF seulement, sinon fatal.
094100     IF (NOT STAT-NOT-OK) AND (NOT STAT-NOT-EOF)
094200         MOVE ALL '/' TO WS-MSG-ERREUR
094300         DISPLAY WS-MSG-ERREUR
094400         DISPLAY 'ERREUR E/S GRADE-FILE CODE ' WS-STAT-NOT
094500         DISPLAY WS-MSG-ERREUR
094600         STOP RUN
094700     END-IF.
094800 9030-TEST-NOT-END.
094900
095000*Controle en ECRITURE, appele apres chaque WRITE ETN-REC par
095100*4000-REECRIT-ELEVES - pas de 88-niveau EOF ici, un fichier
095200*en sortie ne renvoie jamais ce code.
095300 9040-TEST-ETN-START.
095400*Fichier en sortie : '00' est le seul code admis, point de EOF.
095500     IF NOT STAT-ETN-OK
095600         MOVE ALL '/' TO WS-MSG-ERREUR
095700         DISPLAY WS-MSG-ERREUR
095800         DISPLAY 'ERREUR E/S STUDENT-MASTER-NEW CODE '
095900             WS-STAT-ETN
096000         DISPLAY WS-MSG-ERREUR
096100         STOP RUN
096200     END-IF.
096300 9045-TEST-ETN-END.
096400
096500*Controle apres READ TRANSACTION-FILE, appele deux fois : une
096600*fois en lecture d'amorce (0000-Main) et une fois en fin de
096700*chaque iteration de 3000-TRAITE-TXN.
096800 9050-TEST-TX-START.
096900*Meme discipline que 9000/9020, appliquee au fichier mouvements.
097000     IF (NOT STAT-TX-OK) AND (NOT STAT-TX-EOF)
097100         MOVE ALL '/' TO WS-MSG-ERREUR
097200         DISPLAY WS-MSG-ERREUR
097300         DISPLAY 'ERREUR E/S TRANSACTION-FILE CODE ' WS-STAT-TX
097400         DISPLAY WS-MSG-ERREUR
097500         STOP RUN
097600     END-IF.
097700 9060-TEST-TX-END.
097800
097900*Dernier des six controles, symetrique de 9040 pour GRADE-
098000*FILE-NEW - appele par 4100-REECRIT-NOTES apres chaque WRITE.
098100 9070-TEST-NON-START.
098200     IF NOT STAT-NON-OK
098300         MOVE ALL '/' TO WS-MSG-ERREUR
098400         DISPLAY WS-MSG-ERREUR
098500         DISPLAY 'ERREUR E/S GRADE-FILE-NEW CODE ' WS-STAT-NON
098600         DISPLAY WS-MSG-ERREUR
098700         STOP RUN
098800     END-IF.
098900 9075-TEST-NON-END.
099000*
099100*=================================================================
099200*Fin du programme MAINT. Rappel maison pour tout repreneur : les
099300*quatre mouvements AS/AG/UG/DS sont les seuls reconnus par TX-CODE
099400*et par les 88-niveaux de la FD TRANSACTION-FILE - un cinquieme
099500*type de mouvement suppose l'ajout d'un 88-niveau, d'une vue
099600*REDEFINES TX-REC-xx, d'un paragraphe 5xxx et de son eventuel
099700*paragraphe 6xxx de recherche, en suivant la meme numerotation
099800*par pas de 10 que le reste du programme (voir ticket 0195).
099900*=================================================================
