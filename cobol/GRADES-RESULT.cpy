000100*=============================================================*
000200*    GRADES-RESULT.cpy                                        *
000300*    Zone de travail RESULTAT calcule pour un etudiant         *
000400*    (moyenne ponderee, lettre, classement, GPA, nb de notes)  *
000500*    N'est PAS un fichier : zone WORKING-STORAGE partagee par  *
000600*    COPY entre GESCALC et les sous-programmes d'edition.      *
000700*=============================================================*
000800 :LVL:  :REC:.
000900     03 :REC:-AVERAGE         PIC 9(02)V99.
001000     03 :REC:-LETTER-GRADE    PIC X(01).
001100     03 :REC:-CLASSIFICATION  PIC X(12).
001200     03 :REC:-GPA             PIC 9V99.
001300     03 :REC:-GRADE-COUNT     PIC 9(03).
001400     03 FILLER                PIC X(03).
001500
001600*    Vue alternee : la CLASSIFICATION coupee en deux moities
001700*    pour les rapports qui impriment le classement sur deux
001800*    colonnes etroites (bulletin format 80 colonnes).
001900 :LVL:  :REC:-EDIT REDEFINES :REC:.
002000     03 FILLER                PIC X(04).
002100     03 FILLER                PIC X(01).
002200     03 :REC:-CLASS-SHORT     PIC X(06).
002300     03 :REC:-CLASS-SUFFIX    PIC X(06).
002400     03 FILLER                PIC X(03).
002500     03 FILLER                PIC X(03).
002600     03 FILLER                PIC X(03).
