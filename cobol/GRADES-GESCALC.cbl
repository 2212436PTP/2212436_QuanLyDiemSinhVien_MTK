000100*=================================================================
000200*    GRADES-GESCALC
000300*    MOTEUR DE CALCUL DES MOYENNES ET GENERATION DES ETATS
000400*    DE NOTES ETUDIANTS (BULLETIN, SYNTHESE, STATISTIQUES)
000500*
000600*    Lit le dossier maitre des etudiants (STUDENT-MASTER,
000700*    trie par nom complet) et le fichier des notes
000800*    (GRADE-FILE, trie par reference etudiant, annee
000900*    decroissante, semestre, matiere), calcule pour chaque
001000*    etudiant la moyenne ponderee par coefficient, la lettre,
001100*    le classement et le GPA sur 4, puis appelle les trois
001200*    sous-programmes d'edition des etats.
001300*=================================================================
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. GESCALC.
001600 AUTHOR. J. LEFEBVRE.
001700 INSTALLATION. SERVICE INFORMATIQUE - GESTION SCOLAIRE.
001800 DATE-WRITTEN. 12/03/1989.
001900 DATE-COMPILED.
002000 SECURITY. USAGE INTERNE - DIFFUSION RESTREINTE.
002100*
002200*HISTORIQUE DES MODIFICATIONS
002300*------------------------------------------------------------
002400*DATE       AUTEUR  DEMANDE  DESCRIPTION
002500*------------------------------------------------------------
002600*12/03/1989 JLF     0001     ECRITURE INITIALE DU PROGRAMME.
002700*19/03/1989 JLF     0001     AJOUT DU CALCUL DU GPA SUR 4.
002800*02/09/1990 MTR     0037     CORRECTION SEUIL CLASSIFICATION
002900*                             GIOI (ETAIT 7,5 AU LIEU DE 7,0).
003000*14/01/1991 MTR     0052     AJOUT COMPTEURS STATISTIQUES
003100*                             POUR ECRITST.
003200*23/06/1992 PDU     0080     LE FICHIER NOTES EST DESORMAIS
003300*                             CHARGE EN TABLE AVANT LECTURE
003400*                             DU DOSSIER MAITRE (PERF).
003500*11/02/1994 PDU     0091     LA CLE DE RECHERCHE DES NOTES
003600*                             PASSE EN ASCENDING KEY POUR
003700*                             AUTORISER SEARCH ALL.
003800*30/11/1995 CBN     0104     APPEL DE ECRITTR/ECRITSM/ECRITST
003900*                             REMPLACE LES PARAGRAPHES D'EDI-
004000*                             TION EN LIGNE (MODULARISATION).
004100*08/07/1997 CBN     0118     REVISION FILLER DES ENREGISTRE-
004200*                             MENTS ETU/NOT (RESERVE 2000).
004300*19/10/1998 SNG     0126     PASSAGE AN 2000 : ANNEE SUR 4
004400*                             POSITIONS PARTOUT DANS GESCALC.
004500*05/03/1999 SNG     0126     TESTS DE NON-REGRESSION AN 2000
004600*                             SUR LE CLASSEMENT ET LE GPA.
004700*14/05/2001 RVL     0139     AJOUT DU COMPTEUR DE PASSAGES ET
004800*                             DE LA MARQUE DE VERSION EN 77,
004900*                             DEMANDES PAR LE CONTROLE INTERNE
005000*                             POUR LE SUIVI DES TRAITEMENTS.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT STUDENT-MASTER ASSIGN TO STUDMAST
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-STAT-ETU.
006200     SELECT GRADE-FILE ASSIGN TO GRADEFIL
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS WS-STAT-NOT.
006600 DATA DIVISION.
006700 FILE SECTION.
006800*Description des fichiers via COPY (voir GRADES-ETUDIA.cpy
006900*et GRADES-GRADE.cpy). REPLACING adapte le nom du FD et le
007000*prefixe des champs a chaque fichier logique.
007100 COPY 'GRADES-ETUDIA.cpy'
007200     REPLACING ==:FILE:== BY ==STUDENT-MASTER==
007300               ==:REC:==  BY ==ETU-REC==.
007400 COPY 'GRADES-GRADE.cpy'
007500     REPLACING ==:FILE:== BY ==GRADE-FILE==
007600               ==:REC:==  BY ==NOT-REC==.
007700 WORKING-STORAGE SECTION.
007800*Zones d'etat fichier
007900 01  WS-STAT-ETU              PIC X(02) VALUE SPACE.
008000     88 STAT-ETU-OK                    VALUE '00'.
008100     88 STAT-ETU-EOF                   VALUE '10'.
008200 01  WS-STAT-NOT              PIC X(02) VALUE SPACE.
008300     88 STAT-NOT-OK                    VALUE '00'.
008400     88 STAT-NOT-EOF                   VALUE '10'.
008500*
008600*Compteurs et indices (habitude maison : toujours en COMP)
008700 01  WS-COMPTEURS.
008800     03 WS-NB-ELEVE           PIC 9(04) COMP VALUE 0.
008900     03 WS-NB-NOTE            PIC 9(04) COMP VALUE 0.
009000     03 WS-IND-NO             PIC 9(04) COMP VALUE 0.
009100     03 WS-IND-DEB            PIC 9(04) COMP VALUE 0.
009200     03 WS-IND-FIN            PIC 9(04) COMP VALUE 0.
009300*
009400*Table de travail ETUDIANTS chargee depuis STUDENT-MASTER
009500*(deja trie par nom complet pour la synthese)
009600 01  WS-ELEVE-TAB.
009700     03 WS-ELEVE-ENT OCCURS 1 TO 500 TIMES
009800           DEPENDING ON WS-NB-ELEVE
009900           INDEXED BY IDX-ELEVE.
010000        05 WS-EL-ID             PIC 9(06).
010100        05 WS-EL-STUDENT-ID     PIC X(20).
010200        05 WS-EL-FULL-NAME      PIC X(30).
010300        05 WS-EL-EMAIL          PIC X(30).
010400        05 WS-EL-PHONE          PIC X(15).
010500        05 WS-EL-MAJOR          PIC X(20).
010600        05 WS-EL-NOTE-DEB       PIC 9(04) COMP.
010700        05 WS-EL-NOTE-FIN       PIC 9(04) COMP.
010800        05 WS-EL-TOTAL-COEF     PIC S9(05)V9 COMP.
010900        COPY 'GRADES-RESULT.cpy'
011000            REPLACING ==:LVL:== BY ==05==
011100                      ==:REC:== BY ==WS-EL-RESULT-D==.
011200*
011300*Table de travail NOTES chargee depuis GRADE-FILE. La cle
011400*ASCENDING KEY autorise le SEARCH ALL en 4000-TROUVE-NOTES.
011500 01  WS-NOTE-TAB.
011600     03 WS-NOTE-ENT OCCURS 1 TO 5000 TIMES
011700           DEPENDING ON WS-NB-NOTE
011800           ASCENDING KEY IS WS-NO-STUDENT-REF
011900           INDEXED BY IDX-NOTE.
012000        05 WS-NO-ID             PIC 9(06).
012100        05 WS-NO-STUDENT-REF    PIC 9(06).
012200        05 WS-NO-SUBJECT        PIC X(25).
012300        05 WS-NO-SCORE          PIC S9(02)V99.
012400        05 WS-NO-COEFFICIENT    PIC 9(02)V9.
012500        05 WS-NO-SEMESTER       PIC X(12).
012600        05 WS-NO-YEAR           PIC 9(04).
012700*
012800*Accumulateurs du moteur de calcul (moyenne et GPA)
012900 01  WS-CALC-WORK.
013000     03 WS-TOTAL-WEIGHTED     PIC S9(07)V99 COMP.
013100     03 WS-TOTAL-COEFF        PIC S9(05)V9  COMP.
013200     03 WS-TOTAL-GPA-WT       PIC S9(05)V99 COMP.
013300     03 WS-TOTAL-GPA-COEFF    PIC S9(05)V9  COMP.
013400     03 WS-GRADE-POINT        PIC 9V9       COMP.
013500*Vue de secours pour affichage hexa/carac. d'un accumulateur
013600*suspect lors d'une mise au point en salle machine.
013700 01  WS-CALC-WORK-DUMP REDEFINES WS-CALC-WORK.
013800     03 FILLER                PIC X(09).
013900     03 WS-TOTAL-COEFF-X      PIC X(06).
014000     03 FILLER                PIC X(07).
014100     03 FILLER                PIC X(06).
014200     03 FILLER                PIC X(02).
014300*
014400*Compteurs de la repartition par classement (etat ECRITST)
014500 01  WS-STAT-COUNTERS.
014600     03 WS-CT-XUAT-SAC        PIC 9(05) COMP VALUE 0.
014700     03 WS-CT-GIOI            PIC 9(05) COMP VALUE 0.
014800     03 WS-CT-KHA             PIC 9(05) COMP VALUE 0.
014900     03 WS-CT-TRUNG-BINH      PIC 9(05) COMP VALUE 0.
015000     03 WS-CT-YEU             PIC 9(05) COMP VALUE 0.
015100     03 WS-CT-STUD-AVEC-NOTE  PIC 9(05) COMP VALUE 0.
015200     03 WS-CT-TOTAL-NOTES     PIC 9(07) COMP VALUE 0.
015300     03 WS-SUM-ALL-SCORES     PIC S9(09)V99 COMP VALUE 0.
015400*
015500 01  WS-RUN-DATE               PIC 9(06) VALUE 0.
015600 01  WS-MSG-ERREUR             PIC X(60) VALUE SPACES.
015700*
015800*Zones isolees (77) : la maison reserve le niveau 77 aux
015900*compteurs et indicateurs qui n'ont pas besoin de vivre dans
016000*un groupe 01 - ici le compteur de passages dans la boucle
016100*principale et la marque de version du programme (ticket 0139)
016200 77  WS-NB-PASSAGES            PIC 9(06) COMP VALUE 0.
016300 77  WS-VERSION-PGM            PIC X(05) VALUE 'V3.02'.
016400*
016500 PROCEDURE DIVISION.
016600*=====================================================
016700*0000-MAIN : ENCHAINEMENT GENERAL DU TRAITEMENT GESCALC.
016800*Ouverture des fichiers, chargement des deux dossiers en
016900*table, calcul par etudiant, edition des trois etats, puis
017000*fermeture. Un seul passage sur chaque fichier d'entree.
017100*=====================================================
017200*0000-Main-start
017300*Etape 1 : initialisation des zones de travail et de la
017400*date de traitement (utilisee sur les trois etats edites).
017500     PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.
017600*Etape 2 : ouverture des fichiers maitres, avec controle de
017700*code retour a chaque OPEN (habitude maison, cf. EMPLOYE).
017800     PERFORM 2000-OPEN-FILES-START THRU 2010-OPEN-FILES-END.
017900*Etape 3 : chargement integral du fichier des notes AVANT
018000*le dossier maitre (changement de 1992, demande PDU 0080) -
018100*la table des notes doit deja exister pour que 4000-TROUVE-
018200*NOTES puisse faire son SEARCH ALL des l'etudiant no 1.
018300     PERFORM 2100-CHARGE-NOTES-START
018400         THRU 2110-CHARGE-NOTES-END
018500         UNTIL STAT-NOT-EOF.
018600*Etape 4 : chargement du dossier maitre etudiant, un
018700*etudiant a la fois ; chaque etudiant charge declenche tout
018800*de suite son propre calcul (moyenne, lettre, GPA, stats).
018900     PERFORM 2200-CHARGE-ELEVES-START
019000         THRU 2210-CHARGE-ELEVES-END
019100         UNTIL STAT-ETU-EOF.
019200*Etape 5 : les deux fichiers d'entree sont refermes des que
019300*possible, avant l'appel des sous-programmes d'edition, pour
019400*liberer les unites (habitude machine des annees 90).
019500     PERFORM 2900-CLOSE-FILES-START THRU 2910-CLOSE-FILES-END.
019600*Etape 6 : les trois etats sont ecrits par des sous-
019700*programmes independants, appeles une seule fois chacun,
019800*la table complete leur etant transmise BY REFERENCE.
019900     PERFORM 3000-CALL-RAPPORTS-START
020000         THRU 3010-CALL-RAPPORTS-END.
020100*Trace de fin de traitement en salle machine : numero de
020200*version courant et nombre d'etudiants effectivement passes
020300*dans la boucle de calcul (controle rapide du volume traite).
020400     DISPLAY 'GESCALC ' WS-VERSION-PGM
020500         ' : FIN DE TRAITEMENT NORMALE - '
020600         WS-NB-PASSAGES ' ETUDIANT(S) TRAITE(S).'.
020700*0000-main-end
020800*Point d'arret unique du programme (habitude reprise de
020900*PROMO) : la fin normale ci-dessus enchaine directement ici,
021000*les sorties anormales de 9000/9020 y sautent par GO TO.
021100 0010-STOP-PRG.
021200     STOP RUN.
021300*---------------------------------------------------------
021400*1000-INITIALIZE : mise a zero des compteurs de table et
021500*recuperation de la date systeme, portee sur 6 positions
021600*(AAMMJJ) - c'est ce champ qui est imprime sur les trois
021700*etats en tete de page (ticket 0126, passage an 2000).
021800 1000-INITIALIZE-START.
021900     ACCEPT WS-RUN-DATE FROM DATE.
022000     MOVE 0 TO WS-NB-ELEVE WS-NB-NOTE.
022100 1010-INITIALIZE-END.
022200
022300*---------------------------------------------------------
022400*2000-OPEN-FILES : ouverture des deux fichiers d'entree.
022500*Un READ d'amorce est fait ici sur GRADE-FILE (mais pas sur
022600*STUDENT-MASTER, amorce en 2200) car le fichier des notes
022700*est entierement charge par une boucle PERFORM...UNTIL qui
022800*doit trouver son premier enregistrement deja en memoire.
022900 2000-OPEN-FILES-START.
023000     OPEN INPUT STUDENT-MASTER.
023100     PERFORM 9000-TEST-ETU-START THRU 9010-TEST-ETU-END.
023200     OPEN INPUT GRADE-FILE.
023300     PERFORM 9020-TEST-NOT-START THRU 9030-TEST-NOT-END.
023400     READ GRADE-FILE.
023500     PERFORM 9020-TEST-NOT-START THRU 9030-TEST-NOT-END.
023600 2010-OPEN-FILES-END.
023700
023800*---------------------------------------------------------
023900*2100-CHARGE-NOTES : recopie d'une fiche note du fichier
024000*sequentiel GRADE-FILE vers la table de travail WS-NOTE-TAB.
024100*Champ par champ, pas de MOVE CORRESPONDING (habitude maison :
024200*la correspondance de nom entre ETU-xxx/NOT-xxx et WS-EL-xxx/
024300*WS-NO-xxx n'est pas garantie a l'octet pres selon les futures
024400*revisions de copybook - on prefere l'ecriture explicite).
024500 2100-CHARGE-NOTES-START.
024600     ADD 1 TO WS-NB-NOTE.
024700*Identifiant interne de la note et reference vers la fiche
024800*etudiant correspondante (WS-NO-STUDENT-REF = WS-EL-ID).
024900     MOVE NOT-ID           TO WS-NO-ID(WS-NB-NOTE).
025000     MOVE NOT-STUDENT-REF  TO WS-NO-STUDENT-REF(WS-NB-NOTE).
025100*Matiere, note et coefficient, tels que saisis en 82SD.
025200     MOVE NOT-SUBJECT      TO WS-NO-SUBJECT(WS-NB-NOTE).
025300     MOVE NOT-SCORE        TO WS-NO-SCORE(WS-NB-NOTE).
025400     MOVE NOT-COEFFICIENT  TO WS-NO-COEFFICIENT(WS-NB-NOTE).
025500*Semestre et annee (annee sur 4 positions depuis le ticket
025600*0126 - passage an 2000).
025700     MOVE NOT-SEMESTER     TO WS-NO-SEMESTER(WS-NB-NOTE).
025800     MOVE NOT-YEAR         TO WS-NO-YEAR(WS-NB-NOTE).
025900     READ GRADE-FILE.
026000     PERFORM 9020-TEST-NOT-START THRU 9030-TEST-NOT-END.
026100 2110-CHARGE-NOTES-END.
026200
026300*Amorce de la lecture du dossier maitre, avant la boucle
026400*principale ; le paragraphe 2200 relit a chaque iteration,
026500*exactement comme le READ d'amorce fait plus haut sur les
026600*notes en 2000-OPEN-FILES.
026700     READ STUDENT-MASTER.
026800*---------------------------------------------------------
026900*2200-CHARGE-ELEVES : coeur du traitement GESCALC. Pour
027000*chaque etudiant lu dans l'ordre du dossier maitre (nom
027100*complet), on recopie la fiche en table, on retrouve la
027200*plage de notes qui lui appartient (4000-TROUVE-NOTES), puis
027300*on enchaine les quatre calculs (6000/6020/6040/6060) avant
027400*de relire l'enregistrement suivant. Boucle pilotee par le
027500*PERFORM...UNTIL du paragraphe 0000-Main-start.
027600 2200-CHARGE-ELEVES-START.
027700*Sur le tout premier passage, WS-NB-ELEVE vaut encore zero :
027800*on verifie ici le code retour du READ d'amorce ci-dessus.
027900     IF WS-NB-ELEVE = 0
028000         PERFORM 9000-TEST-ETU-START THRU 9010-TEST-ETU-END
028100     END-IF.
028200     IF NOT STAT-ETU-EOF
028300*Compteur de controle (77, ticket 0139) : un etudiant de
028400*plus traite, imprime au DISPLAY de fin de run.
028500         ADD 1 TO WS-NB-PASSAGES
028600         ADD 1 TO WS-NB-ELEVE
028700*Recopie de la fiche etudiant, champ par champ, dans la
028800*table de travail (meme convention que 2100 ci-dessus).
028900         MOVE ETU-ID           TO WS-EL-ID(WS-NB-ELEVE)
029000         MOVE ETU-STUDENT-ID   TO WS-EL-STUDENT-ID(WS-NB-ELEVE)
029100         MOVE ETU-FULL-NAME    TO WS-EL-FULL-NAME(WS-NB-ELEVE)
029200         MOVE ETU-EMAIL        TO WS-EL-EMAIL(WS-NB-ELEVE)
029300         MOVE ETU-PHONE-NUMBER TO WS-EL-PHONE(WS-NB-ELEVE)
029400         MOVE ETU-MAJOR        TO WS-EL-MAJOR(WS-NB-ELEVE)
029500*Localisation, dans la table des notes deja chargee, de la
029600*plage [WS-IND-DEB, WS-IND-FIN] qui appartient a cet etudiant.
029700         PERFORM 4000-TROUVE-NOTES-START
029800             THRU 4010-TROUVE-NOTES-END
029900         MOVE WS-IND-DEB TO WS-EL-NOTE-DEB(WS-NB-ELEVE)
030000         MOVE WS-IND-FIN TO WS-EL-NOTE-FIN(WS-NB-ELEVE)
030100*WS-IND-DEB = 0 signifie qu'aucune note n'a ete trouvee :
030200*l'etudiant n'a encore aucune fiche note enregistree.
030300         IF WS-IND-DEB = 0
030400             MOVE 0 TO WS-EL-RESULT-D-GRADE-COUNT(WS-NB-ELEVE)
030500         ELSE
030600             COMPUTE WS-EL-RESULT-D-GRADE-COUNT(WS-NB-ELEVE) =
030700                 WS-IND-FIN - WS-IND-DEB + 1
030800         END-IF
030900*Les quatre calculs, toujours dans le meme ordre : moyenne,
031000*puis lettre/classement (qui a besoin de la moyenne deja
031100*arrondie), puis GPA, puis cumul des compteurs statistiques.
031200         PERFORM 6000-CALC-MOYENNE-START
031300             THRU 6010-CALC-MOYENNE-END
031400         PERFORM 6020-CALC-LETTRE-START
031500             THRU 6030-CALC-LETTRE-END
031600         PERFORM 6040-CALC-GPA-START
031700             THRU 6050-CALC-GPA-END
031800         PERFORM 6060-CUMUL-STAT-START
031900             THRU 6070-CUMUL-STAT-END
032000         READ STUDENT-MASTER
032100         PERFORM 9000-TEST-ETU-START THRU 9010-TEST-ETU-END
032200     END-IF.
032300 2210-CHARGE-ELEVES-END.
032400
032500*---------------------------------------------------------
032600*4000-TROUVE-NOTES : recherche, dans la table des notes
032700*triee par reference etudiant, de la premiere et de la
032800*derniere ligne appartenant a l'etudiant courant (les notes
032900*d'un meme etudiant sont contigues dans la table puisque
033000*GRADE-FILE est trie sur STUDENT-REF en tete de cle). SEARCH
033100*ALL fait une recherche dichotomique et ne garantit d'arriver
033200*QUE SUR une ligne du groupe, pas forcement la premiere : on
033300*recule ensuite jusqu'au debut du groupe (4020) puis on
033400*avance jusqu'a la fin (4040) pour obtenir les vraies bornes.
033500 4000-TROUVE-NOTES-START.
033600     MOVE 0 TO WS-IND-DEB.
033700     MOVE 0 TO WS-IND-FIN.
033800*Rien a chercher si la table des notes est vide (dossier de
033900*notes non encore alimente pour l'annee en cours).
034000     IF WS-NB-NOTE > 0
034100         SET IDX-NOTE TO 1
034200         SEARCH ALL WS-NOTE-ENT
034300             AT END
034400                 NEXT SENTENCE
034500             WHEN WS-NO-STUDENT-REF(IDX-NOTE) =
034600                 WS-EL-ID(WS-NB-ELEVE)
034700                 SET WS-IND-DEB TO IDX-NOTE
034800                 SET WS-IND-FIN TO IDX-NOTE
034900         END-SEARCH
035000     END-IF.
035100*WS-IND-DEB > 0 signifie que SEARCH ALL a trouve une note :
035200*on elargit alors la plage vers le bas puis vers le haut.
035300     IF WS-IND-DEB > 0
035400*4020 recule tant que l'index precedent appartient encore
035500*au meme etudiant ; la boucle s'arrete UN INDEX TROP LOIN,
035600*d'ou le ADD 1 correctif juste apres (idiome PERFORM UNTIL
035700*a test en tete : on corrige le depassement d'une position).
035800         PERFORM 4020-RECULE-DEB-START
035900             THRU 4020-RECULE-DEB-END
036000             UNTIL WS-IND-DEB < 1
036100                OR WS-NO-STUDENT-REF(WS-IND-DEB) NOT =
036200                   WS-EL-ID(WS-NB-ELEVE)
036300         ADD 1 TO WS-IND-DEB
036400*Meme idiome, en sens inverse, pour la borne haute (4040).
036500         PERFORM 4040-AVANCE-FIN-START
036600             THRU 4040-AVANCE-FIN-END
036700             UNTIL WS-IND-FIN > WS-NB-NOTE
036800                OR WS-NO-STUDENT-REF(WS-IND-FIN) NOT =
036900                   WS-EL-ID(WS-NB-ELEVE)
037000         SUBTRACT 1 FROM WS-IND-FIN
037100     END-IF.
037200 4010-TROUVE-NOTES-END.
037300
037400*Paragraphe d'un seul ADD/SUBTRACT : garde separe du corps de
037500*4000 pour rester dans le style PERFORM...THRU classique de
037600*la maison (une boucle = un petit paragraphe dedie).
037700 4020-RECULE-DEB-START.
037800     SUBTRACT 1 FROM WS-IND-DEB.
037900 4020-RECULE-DEB-END.
038000
038100 4040-AVANCE-FIN-START.
038200     ADD 1 TO WS-IND-FIN.
038300 4040-AVANCE-FIN-END.
038400
038500*---------------------------------------------------------
038600*6000-CALC-MOYENNE : calcule la moyenne ponderee par
038700*coefficient de l'etudiant courant, sur l'ensemble de ses
038800*notes, arrondie a 2 decimales.
038900*Liste de notes vide ou somme des coefficients nulle : la
039000*regle de gestion impose de renvoyer 0,00 plutot que de
039100*diviser par zero (voir le IF ci-dessous).
039200 6000-CALC-MOYENNE-START.
039300*Remise a zero des deux accumulateurs avant le cumul.
039400     MOVE 0 TO WS-TOTAL-WEIGHTED.
039500     MOVE 0 TO WS-TOTAL-COEFF.
039600*Le cumul ne parcourt la table que si l'etudiant a des notes
039700*(WS-IND-DEB=0 sinon, positionne par 4000-TROUVE-NOTES).
039800     IF WS-IND-DEB > 0
039900         PERFORM 6002-CUMUL-MOY-START
040000             THRU 6002-CUMUL-MOY-END
040100             VARYING WS-IND-NO FROM WS-IND-DEB BY 1
040200             UNTIL WS-IND-NO > WS-IND-FIN
040300     END-IF.
040400*Le total des coefficients est conserve dans la table (utile
040500*a 6060-CUMUL-STAT pour la regle d'exclusion des statistiques).
040600     MOVE WS-TOTAL-COEFF TO WS-EL-TOTAL-COEF(WS-NB-ELEVE).
040700     IF WS-TOTAL-COEFF = 0
040800         MOVE 0 TO WS-EL-RESULT-D-AVERAGE(WS-NB-ELEVE)
040900     ELSE
041000         COMPUTE WS-EL-RESULT-D-AVERAGE(WS-NB-ELEVE) ROUNDED =
041100             WS-TOTAL-WEIGHTED / WS-TOTAL-COEFF
041200     END-IF.
041300 6010-CALC-MOYENNE-END.
041400
041500*Une iteration = une note : cumul du produit note*coefficient
041600*et du coefficient seul, pour la division finale ci-dessus.
041700 6002-CUMUL-MOY-START.
041800     COMPUTE WS-TOTAL-WEIGHTED = WS-TOTAL-WEIGHTED +
041900         (WS-NO-SCORE(WS-IND-NO) * WS-NO-COEFFICIENT(WS-IND-NO)).
042000     ADD WS-NO-COEFFICIENT(WS-IND-NO) TO WS-TOTAL-COEFF.
042100 6002-CUMUL-MOY-END.
042200
042300*---------------------------------------------------------
042400*6020-CALC-LETTRE : etablit la lettre et le classement de
042500*l'etudiant dans le meme EVALUATE, puisque les deux se lisent
042600*sur les MEMES bornes de moyenne.
042700*Attention : appliquees a la moyenne DEJA arrondie a 2
042800*decimales (WS-EL-RESULT-D-AVERAGE), jamais a une note brute
042900*- une relecture de 2004 (ticket 0164) avait par erreur
043000*branche ce calcul sur la note non arrondie, d'ou ce rappel.
043100*Cas particulier : aucune note (GRADE-COUNT=0) -> lettre F
043200*et classement Khong xep loai, sans passer par les seuils.
043300 6020-CALC-LETTRE-START.
043400     IF WS-EL-RESULT-D-GRADE-COUNT(WS-NB-ELEVE) = 0
043500         MOVE 'F' TO WS-EL-RESULT-D-LETTER-GRADE(WS-NB-ELEVE)
043600         MOVE 'Khong xep loai'
043700             TO WS-EL-RESULT-D-CLASSIFICATION(WS-NB-ELEVE)
043800     ELSE
043900         EVALUATE TRUE
044000             WHEN WS-EL-RESULT-D-AVERAGE(WS-NB-ELEVE) >= 8.50
044100                 MOVE 'A' TO
044200                     WS-EL-RESULT-D-LETTER-GRADE(WS-NB-ELEVE)
044300                 MOVE 'Xuat sac' TO
044400                     WS-EL-RESULT-D-CLASSIFICATION(WS-NB-ELEVE)
044500             WHEN WS-EL-RESULT-D-AVERAGE(WS-NB-ELEVE) >= 7.00
044600                 MOVE 'B' TO
044700                     WS-EL-RESULT-D-LETTER-GRADE(WS-NB-ELEVE)
044800                 MOVE 'Gioi' TO
044900                     WS-EL-RESULT-D-CLASSIFICATION(WS-NB-ELEVE)
045000             WHEN WS-EL-RESULT-D-AVERAGE(WS-NB-ELEVE) >= 5.50
045100                 MOVE 'C' TO
045200                     WS-EL-RESULT-D-LETTER-GRADE(WS-NB-ELEVE)
045300                 MOVE 'Kha' TO
045400                     WS-EL-RESULT-D-CLASSIFICATION(WS-NB-ELEVE)
045500             WHEN WS-EL-RESULT-D-AVERAGE(WS-NB-ELEVE) >= 4.00
045600                 MOVE 'D' TO
045700                     WS-EL-RESULT-D-LETTER-GRADE(WS-NB-ELEVE)
045800                 MOVE 'Trung binh' TO
045900                     WS-EL-RESULT-D-CLASSIFICATION(WS-NB-ELEVE)
046000             WHEN OTHER
046100                 MOVE 'F' TO
046200                     WS-EL-RESULT-D-LETTER-GRADE(WS-NB-ELEVE)
046300                 MOVE 'Yeu' TO
046400                     WS-EL-RESULT-D-CLASSIFICATION(WS-NB-ELEVE)
046500         END-EVALUATE
046600     END-IF.
046700 6030-CALC-LETTRE-END.
046800
046900*---------------------------------------------------------
047000*6040-CALC-GPA : calcule le GPA de l'etudiant. Contrairement
047100*a 6020, le seuillage s'applique ICI
047200*a CHAQUE note individuelle (pas a la moyenne generale) pour
047300*obtenir un "point GPA" par matiere, qui est ensuite pondere
047400*par le coefficient de la matiere puis moyenne comme au
047500*paragraphe 6000 - meme charpente PERFORM VARYING, meme regle
047600*des zeros pour eviter la division par coefficient nul.
047700 6040-CALC-GPA-START.
047800     MOVE 0 TO WS-TOTAL-GPA-WT.
047900     MOVE 0 TO WS-TOTAL-GPA-COEFF.
048000     IF WS-IND-DEB > 0
048100         PERFORM 6042-CUMUL-GPA-START
048200             THRU 6042-CUMUL-GPA-END
048300             VARYING WS-IND-NO FROM WS-IND-DEB BY 1
048400             UNTIL WS-IND-NO > WS-IND-FIN
048500     END-IF.
048600     IF WS-TOTAL-GPA-COEFF = 0
048700         MOVE 0 TO WS-EL-RESULT-D-GPA(WS-NB-ELEVE)
048800     ELSE
048900         COMPUTE WS-EL-RESULT-D-GPA(WS-NB-ELEVE) ROUNDED =
049000             WS-TOTAL-GPA-WT / WS-TOTAL-GPA-COEFF
049100     END-IF.
049200 6050-CALC-GPA-END.
049300
049400*Une iteration = une note : conversion en point GPA (delegue
049500*a 6044) puis cumul pondere, symetrique de 6002-CUMUL-MOY.
049600 6042-CUMUL-GPA-START.
049700     PERFORM 6044-POINT-NOTE-START THRU 6044-POINT-NOTE-END.
049800     COMPUTE WS-TOTAL-GPA-WT = WS-TOTAL-GPA-WT +
049900         (WS-GRADE-POINT * WS-NO-COEFFICIENT(WS-IND-NO)).
050000     ADD WS-NO-COEFFICIENT(WS-IND-NO) TO WS-TOTAL-GPA-COEFF.
050100 6042-CUMUL-GPA-END.
050200
050300*Bareme de conversion note/20 vers point GPA sur 4 - les
050400*memes quatre bornes que 6020, mais tenues ici a part car
050500*elles sont relues seules a chaque note (pas seulement a la
050600*moyenne finale) : eviter un GO TO croise entre les deux
050700*paragraphes, chacun garde son propre EVALUATE.
050800 6044-POINT-NOTE-START.
050900     EVALUATE TRUE
051000         WHEN WS-NO-SCORE(WS-IND-NO) >= 8.50
051100             MOVE 4.0 TO WS-GRADE-POINT
051200         WHEN WS-NO-SCORE(WS-IND-NO) >= 7.00
051300             MOVE 3.0 TO WS-GRADE-POINT
051400         WHEN WS-NO-SCORE(WS-IND-NO) >= 5.50
051500             MOVE 2.0 TO WS-GRADE-POINT
051600         WHEN WS-NO-SCORE(WS-IND-NO) >= 4.00
051700             MOVE 1.0 TO WS-GRADE-POINT
051800         WHEN OTHER
051900             MOVE 0.0 TO WS-GRADE-POINT
052000     END-EVALUATE.
052100 6044-POINT-NOTE-END.
052200
052300*---------------------------------------------------------
052400*6060-CUMUL-STAT : alimente les accumulateurs generaux qui
052500*seront transmis par BY REFERENCE a ECRITST (WS-STAT-COUNTERS)
052600*pour l'etat statistique de fin de traitement - trois choses
052700*a la fois pour l'etudiant courant : (1) le nombre de notes,
052800*(2) sa participation ou non au calcul de la moyenne
052900*generale des scores bruts, (3) son classement dans la
053000*repartition par mention. Le test du (3) exclut expressement
053100*les etudiants sans note ET ceux dont le total des coeffi-
053200*cients serait nul, memes gardes qu'en 6000/6040.
053300 6060-CUMUL-STAT-START.
053400     ADD WS-EL-RESULT-D-GRADE-COUNT(WS-NB-ELEVE)
053500         TO WS-CT-TOTAL-NOTES.
053600     IF WS-EL-RESULT-D-GRADE-COUNT(WS-NB-ELEVE) > 0
053700         ADD 1 TO WS-CT-STUD-AVEC-NOTE
053800     END-IF.
053900     IF WS-IND-DEB > 0
054000         PERFORM 6062-CUMUL-SCORE-START
054100             THRU 6062-CUMUL-SCORE-END
054200             VARYING WS-IND-NO FROM WS-IND-DEB BY 1
054300             UNTIL WS-IND-NO > WS-IND-FIN
054400     END-IF.
054500     IF WS-EL-RESULT-D-GRADE-COUNT(WS-NB-ELEVE) > 0
054600        AND WS-EL-TOTAL-COEF(WS-NB-ELEVE) > 0
054700         PERFORM 6064-BUMP-CLASSE-START
054800             THRU 6064-BUMP-CLASSE-END
054900     END-IF.
055000 6070-CUMUL-STAT-END.
055100
055200*Une iteration = une note : cumul de la note BRUTE (pas du
055300*point GPA ni de la moyenne) pour la moyenne generale toutes
055400*matieres confondues que publie ECRITST en pied d'etat.
055500 6062-CUMUL-SCORE-START.
055600     ADD WS-NO-SCORE(WS-IND-NO) TO WS-SUM-ALL-SCORES.
055700 6062-CUMUL-SCORE-END.
055800
055900*Meme bareme de bornes que 6020-CALC-LETTRE, mais applique
056000*ici pour incrementer le compteur de la tranche de mention
056100*correspondante (WS-CT-XUAT-SAC ... WS-CT-YEU) plutot que
056200*pour renseigner la lettre de l'etudiant lui-meme.
056300 6064-BUMP-CLASSE-START.
056400     EVALUATE TRUE
056500         WHEN WS-EL-RESULT-D-AVERAGE(WS-NB-ELEVE) >= 8.50
056600             ADD 1 TO WS-CT-XUAT-SAC
056700         WHEN WS-EL-RESULT-D-AVERAGE(WS-NB-ELEVE) >= 7.00
056800             ADD 1 TO WS-CT-GIOI
056900         WHEN WS-EL-RESULT-D-AVERAGE(WS-NB-ELEVE) >= 5.50
057000             ADD 1 TO WS-CT-KHA
057100         WHEN WS-EL-RESULT-D-AVERAGE(WS-NB-ELEVE) >= 4.00
057200             ADD 1 TO WS-CT-TRUNG-BINH
057300         WHEN OTHER
057400             ADD 1 TO WS-CT-YEU
057500     END-EVALUATE.
057600 6064-BUMP-CLASSE-END.
057700
057800*---------------------------------------------------------
057900*Point d'appel unique qui declenche, pour l'etudiant courant,
058000*les trois calculs ci-dessus dans l'ordre impose (moyenne,
058100*lettre/classement, GPA) puis le cumul statistique - chaine
058200*fixe de PERFORM, pas d'aiguillage variable. Voir 2200 pour
058300*le point d'appel de ce paragraphe (une fois par etudiant lu).
058400*
058500*---------------------------------------------------------
058600*2900-CLOSE-FILES : fermeture normale des deux fichiers
058700*d'entree en fin de lecture. Appele aussi en sortie anormale
058800*depuis 9000/9020 pour ne pas laisser de fichier ouvert en
058900*cas d'arret sur erreur (habitude maison depuis l'incident
059000*de 1997 ou un STOP RUN direct avait laisse STUDENT-MASTER
059100*verrouille au batch suivant).
059200 2900-CLOSE-FILES-START.
059300     CLOSE STUDENT-MASTER.
059400     CLOSE GRADE-FILE.
059500 2910-CLOSE-FILES-END.
059600
059700*---------------------------------------------------------
059800*3000-CALL-RAPPORTS : appel unique de chaque sous-programme
059900*d'edition, la table
060000*des etudiants et celle des notes etant transmises entieres
060100*BY REFERENCE - meme convention d'appel que l'ancien
060200*programme PROMO de ce show, jamais BY CONTENT ici puisque
060300*les rapports ne modifient pas les tables recues.
060400 3000-CALL-RAPPORTS-START.
060500     CALL 'ECRITTR' USING
060600         BY REFERENCE WS-NB-ELEVE
060700         BY REFERENCE WS-ELEVE-TAB
060800         BY REFERENCE WS-NB-NOTE
060900         BY REFERENCE WS-NOTE-TAB
061000         BY REFERENCE WS-RUN-DATE.
061100     CALL 'ECRITSM' USING
061200         BY REFERENCE WS-NB-ELEVE
061300         BY REFERENCE WS-ELEVE-TAB
061400         BY REFERENCE WS-RUN-DATE.
061500     CALL 'ECRITST' USING
061600         BY REFERENCE WS-NB-ELEVE
061700         BY REFERENCE WS-ELEVE-TAB
061800         BY REFERENCE WS-STAT-COUNTERS
061900         BY REFERENCE WS-RUN-DATE.
062000 3010-CALL-RAPPORTS-END.
062100
062200*---------------------------------------------------------
062300*9000-TEST-ETU : controle du code retour apres chaque READ
062400*de STUDENT-MASTER. STAT-ETU-OK et STAT-ETU-EOF sont les deux
062500*SEULS codes admis en exploitation normale (voir les 88-
062600*niveaux du copybook) ; tout autre code (10 non attendu,
062700*erreur disque, cle en double...) est traite comme fatal -
062800*la maison n'a jamais souhaite de reprise automatique sur
062900*ce programme, un rerun manuel apres correction est prefere.
063000 9000-TEST-ETU-START.
063100     IF (NOT STAT-ETU-OK) AND (NOT STAT-ETU-EOF)
063200*Bandeau de barres pour que l'erreur saute aux yeux dans le
063300*listing d'exploitation - convention reprise de PROMO.
063400         MOVE ALL '/' TO WS-MSG-ERREUR
063500         DISPLAY WS-MSG-ERREUR
063600         DISPLAY 'ERREUR E/S STUDENT-MASTER CODE ' WS-STAT-ETU
063700         DISPLAY WS-MSG-ERREUR
063800*Le compteur d'etudiants est force a zero pour qu'un appel
063900*rate de 3000-CALL-RAPPORTS ne se produise jamais sur un
064000*etat partiel - de toute facon le GO TO ci-dessous debranche
064100*immediatement sur l'arret du programme.
064200         MOVE 0 TO WS-NB-ELEVE
064300         PERFORM 2900-CLOSE-FILES-START THRU 2910-CLOSE-FILES-END
064400         GO TO 0010-STOP-PRG
064500     END-IF.
064600 9010-TEST-ETU-END.
064700
064800*---------------------------------------------------------
064900*9020-TEST-NOT : symetrique de 9000 ci-dessus, mais pour le
065000*fichier des notes GRADE-FILE. Pas de remise a zero de
065100*compteur ici (WS-NB-NOTE n'est jamais lu par ECRITTR/SM/ST)
065200*mais meme fermeture propre des fichiers puis meme GO TO 0010-
065300*STOP-PRG pour rejoindre le point d'arret unique du programme.
065400 9020-TEST-NOT-START.
065500     IF (NOT STAT-NOT-OK) AND (NOT STAT-NOT-EOF)
065600         MOVE ALL '/' TO WS-MSG-ERREUR
065700         DISPLAY WS-MSG-ERREUR
065800         DISPLAY 'ERREUR E/S GRADE-FILE CODE ' WS-STAT-NOT
065900         DISPLAY WS-MSG-ERREUR
066000         PERFORM 2900-CLOSE-FILES-START THRU 2910-CLOSE-FILES-END
066100         GO TO 0010-STOP-PRG
066200     END-IF.
066300 9030-TEST-NOT-END.
