000100*=================================================================
000200*    GRADES-ECRITSM
000300*    EDITION DE LA SYNTHESE GENERALE (TOUS LES ETUDIANTS)
000400*
000500*    Une seule ligne par etudiant, dans l'ordre du dossier
000600*    maitre (nom complet). Appele par GESCALC apres ECRITTR.
000700*=================================================================
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. ECRITSM.
001000 AUTHOR. C. BONNARD.
001100 INSTALLATION. SERVICE INFORMATIQUE - GESTION SCOLAIRE.
001200 DATE-WRITTEN. 30/11/1995.
001300 DATE-COMPILED.
001400 SECURITY. USAGE INTERNE - DIFFUSION RESTREINTE.
001500*
001600*HISTORIQUE DES MODIFICATIONS
001700*------------------------------------------------------------
001800*DATE       AUTEUR  DEMANDE  DESCRIPTION
001900*------------------------------------------------------------
002000*30/11/1995 CBN     0104     ECRITURE INITIALE (EXTRAIT DE
002100*                             L'ANCIEN GESCALC MONOLITHIQUE).
002200*18/04/1996 CBN     0109     "N/A" SUR COURRIEL/FILIERE VIDES
002300*                             (MEME CONVENTION QUE ECRITTR).
002400*14/01/1997 PDU     0114     LIGNE D'ENTETE : AJOUT DU NOMBRE
002500*                             TOTAL D'ETUDIANTS TRAITES.
002600*19/10/1998 SNG     0126     PASSAGE AN 2000 SANS IMPACT SUR
002700*                             CET ETAT (AUCUNE ANNEE IMPRIMEE)
002800*30/08/2002 RVL     0139     AJOUT COMPTEUR DE LIGNES ECRITES
002900*                             ET MARQUE DE VERSION EN 77,
003000*                             MEME DEMANDE QUE SUR GESCALC.
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SUMMARY-REPORT ASSIGN TO SUMMARPT
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS WS-STAT-SM.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  SUMMARY-REPORT
004500     LABEL RECORD IS STANDARD
004600     RECORD CONTAINS 100 CHARACTERS
004700     RECORDING MODE IS F.
004800 01  SM-LIGNE                 PIC X(100).
004900 WORKING-STORAGE SECTION.
005000 01  WS-STAT-SM               PIC X(02) VALUE SPACE.
005100     88 STAT-SM-OK                     VALUE '00'.
005200*
005300 01  WS-IND-EL                PIC 9(04) COMP VALUE 0.
005400 01  WS-LIGNE                 PIC X(100) VALUE SPACES.
005500*Vue alternee : partie gauche (identite) / partie droite
005600*(courriel, filiere, nb de notes) pour les reprises rapides.
005700 01  WS-LIGNE-ALT REDEFINES WS-LIGNE.
005800     03 WS-LIGNE-GAUCHE       PIC X(48).
005900     03 WS-LIGNE-DROITE       PIC X(52).
006000*
006100 01  WS-CHAMPS-EDITES.
006200     03 WS-EMAIL-EDIT         PIC X(25) VALUE SPACES.
006300     03 WS-MAJOR-EDIT         PIC X(20) VALUE SPACES.
006400     03 WS-SEQ-EDIT           PIC ZZZZZZZ9.
006500     03 WS-NB-NOTE-EDIT       PIC ZZZZZZZZZ9.
006600*Vue de secours (dump caractere) des zones d'edition ci-
006700*dessus, pour verification en salle machine.
006800 01  WS-CHAMPS-DUMP REDEFINES WS-CHAMPS-EDITES.
006900     03 FILLER                PIC X(63).
007000*
007100*Zones isolees (77), ticket 0139 : compteur de lignes ecrites
007200*sur SUMMARY-REPORT et marque de version, alignes sur les
007300*memes zones de ECRITTR pour permettre au controle interne
007400*de rapprocher les trois etats issus du meme passage.
007500 77  WS-NB-LIGNES-ECRITES     PIC 9(06) COMP VALUE 0.
007600 77  WS-VERSION-PGM           PIC X(05) VALUE 'V3.02'.
007700*
007800 LINKAGE SECTION.
007900 01  LK-NB-ELEVE              PIC 9(04) COMP.
008000 01  LK-ELEVE-TAB.
008100     03 LK-ELEVE-ENT OCCURS 1 TO 500 TIMES
008200           DEPENDING ON LK-NB-ELEVE
008300           INDEXED BY IDX-LK-ELEVE.
008400        05 LK-EL-ID             PIC 9(06).
008500        05 LK-EL-STUDENT-ID     PIC X(20).
008600        05 LK-EL-FULL-NAME      PIC X(30).
008700        05 LK-EL-EMAIL          PIC X(30).
008800        05 LK-EL-PHONE          PIC X(15).
008900        05 LK-EL-MAJOR          PIC X(20).
009000        05 LK-EL-NOTE-DEB       PIC 9(04) COMP.
009100        05 LK-EL-NOTE-FIN       PIC 9(04) COMP.
009200        05 LK-EL-TOTAL-COEF     PIC S9(05)V9 COMP.
009300        COPY 'GRADES-RESULT.cpy'
009400            REPLACING ==:LVL:== BY ==05==
009500                      ==:REC:== BY ==LK-EL-RESULT-D==.
009600 01  LK-RUN-DATE              PIC 9(06).
009700*
009800 PROCEDURE DIVISION USING LK-NB-ELEVE LK-ELEVE-TAB LK-RUN-DATE.
009900*=================================================================
010000*0000-Main : edition de l'etat de synthese generale - une
010100*ligne compacte par etudiant, a la
010200*difference du bulletin detaille de ECRITTR. Sous-programme
010300*appele (CALL) depuis GESCALC apres ECRITTR : EXIT PROGRAM en
010400*fin de traitement, jamais STOP RUN, pour rendre la main.
010500*=================================================================
010600*0000-Main-start
010700     PERFORM 2000-OPEN-START THRU 2010-OPEN-END.
010800*Rien a imprimer si GESCALC n'a trouve aucun etudiant a
010900*traiter - seule l'entete generale sort dans ce cas.
011000     IF LK-NB-ELEVE > 0
011100         PERFORM 3000-LIGNE-ETU-START
011200             THRU 3010-LIGNE-ETU-END
011300             VARYING WS-IND-EL FROM 1 BY 1
011400             UNTIL WS-IND-EL > LK-NB-ELEVE
011500     END-IF.
011600     PERFORM 8000-CLOSE-START THRU 8010-CLOSE-END.
011700     EXIT PROGRAM.
011800*0000-main-end
011900
012000*Ouverture du fichier de sortie et emission immediate de
012100*l'entete generale, avant la premiere ligne etudiant.
012200 2000-OPEN-START.
012300     OPEN OUTPUT SUMMARY-REPORT.
012400     PERFORM 4000-ENTETE-GEN-START THRU 4010-ENTETE-GEN-END.
012500 2010-OPEN-END.
012600
012700*-----------------------------------------------------------
012800*4000-ENTETE-GEN : titre, date d'edition (LK-RUN-DATE recue
012900*de GESCALC), nombre total d'etudiants traites, separateurs
013000*de 100 signes egal encadrant le bloc - demande PDU de janvier
013100*1997, le nombre total ayant ete juge indispensable pour
013200*verifier d'un coup d'oeil que le run n'a rien perdu en route.
013300 4000-ENTETE-GEN-START.
013400     MOVE ALL '=' TO WS-LIGNE.
013500     WRITE SM-LIGNE FROM WS-LIGNE.
013600     MOVE SPACES TO WS-LIGNE.
013700     STRING 'BAO CAO TONG QUAN SINH VIEN' DELIMITED BY SIZE
013800         INTO WS-LIGNE.
013900     WRITE SM-LIGNE FROM WS-LIGNE.
014000     MOVE SPACES TO WS-LIGNE.
014100     STRING 'NGAY LAP : ' DELIMITED BY SIZE
014200            LK-RUN-DATE   DELIMITED BY SIZE
014300         INTO WS-LIGNE.
014400     WRITE SM-LIGNE FROM WS-LIGNE.
014500     MOVE LK-NB-ELEVE TO WS-SEQ-EDIT.
014600     MOVE SPACES TO WS-LIGNE.
014700     STRING 'TONG SO SINH VIEN : ' DELIMITED BY SIZE
014800            WS-SEQ-EDIT             DELIMITED BY SIZE
014900         INTO WS-LIGNE.
015000     WRITE SM-LIGNE FROM WS-LIGNE.
015100     MOVE ALL '=' TO WS-LIGNE.
015200     WRITE SM-LIGNE FROM WS-LIGNE.
015300 4010-ENTETE-GEN-END.
015400
015500*-----------------------------------------------------------
015600*3000-LIGNE-ETU : ligne detail d'un etudiant - numero
015700*d'ordre, code, nom, courriel, filiere, nombre de notes.
015800*Le numero d'ordre WS-SEQ-EDIT n'est PAS le meme champ que
015900*LK-EL-ID du dossier maitre : c'est le rang de l'etudiant
016000*dans cette edition, recalcule a chaque passage (voir 5000).
016100 3000-LIGNE-ETU-START.
016200     PERFORM 5000-FORMAT-CHAMPS-START
016300         THRU 5010-FORMAT-CHAMPS-END.
016400     MOVE SPACES TO WS-LIGNE.
016500     STRING WS-SEQ-EDIT                    DELIMITED BY SIZE
016600            '  '                          DELIMITED BY SIZE
016700            LK-EL-STUDENT-ID(WS-IND-EL)    DELIMITED BY SIZE
016800            ' '                           DELIMITED BY SIZE
016900            LK-EL-FULL-NAME(WS-IND-EL)     DELIMITED BY SIZE
017000            ' '                           DELIMITED BY SIZE
017100            WS-EMAIL-EDIT                  DELIMITED BY SIZE
017200            ' '                           DELIMITED BY SIZE
017300            WS-MAJOR-EDIT                  DELIMITED BY SIZE
017400            ' '                           DELIMITED BY SIZE
017500            WS-NB-NOTE-EDIT                DELIMITED BY SIZE
017600         INTO WS-LIGNE.
017700     WRITE SM-LIGNE FROM WS-LIGNE.
017800*Compteur de lignes ecrites (ticket 0139), incremente une
017900*fois par ligne detail - repris par 8000-CLOSE en fin de run.
018000     ADD 1 TO WS-NB-LIGNES-ECRITES.
018100 3010-LIGNE-ETU-END.
018200
018300*-----------------------------------------------------------
018400*5000-FORMAT-CHAMPS : "N/A" sur courriel et filiere si vides
018500*au dossier maitre, meme convention que ECRITTR (demande
018600*scolarite avril 1996), plus recopie des zones numeriques
018700*(rang, nombre de notes) vers leurs images editees.
018800 5000-FORMAT-CHAMPS-START.
018900     MOVE WS-IND-EL TO WS-SEQ-EDIT.
019000     MOVE LK-EL-RESULT-D-GRADE-COUNT(WS-IND-EL)
019100         TO WS-NB-NOTE-EDIT.
019200     IF LK-EL-EMAIL(WS-IND-EL) = SPACES
019300         MOVE 'N/A' TO WS-EMAIL-EDIT
019400     ELSE
019500         MOVE LK-EL-EMAIL(WS-IND-EL) TO WS-EMAIL-EDIT
019600     END-IF.
019700     IF LK-EL-MAJOR(WS-IND-EL) = SPACES
019800         MOVE 'N/A' TO WS-MAJOR-EDIT
019900     ELSE
020000         MOVE LK-EL-MAJOR(WS-IND-EL) TO WS-MAJOR-EDIT
020100     END-IF.
020200 5010-FORMAT-CHAMPS-END.
020300
020400*---------------------------------------------------------
020500*8000-CLOSE : le compteur de lignes (77 WS-NB-LIGNES-ECRITES,
020600*ticket 0139) est trace avant la fermeture, meme convention
020700*que ECRITTR, pour le rapprochement de fin de run.
020800 8000-CLOSE-START.
020900     DISPLAY 'ECRITSM ' WS-VERSION-PGM
021000         ' : ' WS-NB-LIGNES-ECRITES
021100         ' LIGNE(S) DE SYNTHESE ECRITE(S).'.
021200     CLOSE SUMMARY-REPORT.
021300 8010-CLOSE-END.
